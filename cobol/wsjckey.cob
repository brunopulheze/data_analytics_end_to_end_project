000100*****************************************************
000200*                                                   *
000300*   TITLE-CLASSIFIER KEYWORD TABLES                 *
000400*                                                   *
000500*   DATA KEYWORDS ARE TESTED BEFORE SOFTWARE         *
000600*   KEYWORDS - ORDER OF THE LITERAL BLOCKS BELOW     *
000700*   MATTERS, DO NOT RE-SEQUENCE WITHOUT CHECKING     *
000800*   HH000-CLASSIFY-TITLE.                           *
000900*                                                   *
001000*   BUILT USING THE SAME LITERAL-BLOCK-THEN-        *
001100*   REDEFINES TABLE TRICK AS THE SYSTEM FILE NAME    *
001200*   TABLE - EASIER TO MAINTAIN THAN 18 SEPARATE      *
001300*   VALUE CLAUSES ON THE OCCURS ITSELF.              *
001400*****************************************************
001500*
001600* 09/04/89 VBC - CREATED.
001700* 30/09/94 DWP - ADDED "RESEARCH SCIENTIST" - MISSED
001800*                FROM FIRST CUT, SHOWED UP AS UNKNOWN
001900*                ON THE SEPTEMBER TEST FEED.
002000*
002100 01  DATA-KEYWORD-LITERALS.
002200     03  DKW-01            PIC X(20) VALUE "DATA SCIENTIST".
002300     03  DKW-02            PIC X(20) VALUE "DATA SCIENCE".
002400     03  DKW-03            PIC X(20) VALUE "MACHINE LEARNING".
002500     03  DKW-04            PIC X(20) VALUE "ML ENGINEER".
002600     03  DKW-05            PIC X(20) VALUE "ML".
002700     03  DKW-06            PIC X(20) VALUE "DEEP LEARNING".
002800     03  DKW-07            PIC X(20) VALUE "COMPUTER VISION".
002900     03  DKW-08            PIC X(20) VALUE "NLP".
003000     03  DKW-09            PIC X(20) VALUE "NATURAL LANGUAGE".
003100     03  DKW-10            PIC X(20) VALUE "PYTORCH".
003200     03  DKW-11            PIC X(20) VALUE "TENSORFLOW".
003300     03  DKW-12            PIC X(20) VALUE "SCIKIT".
003400     03  DKW-13            PIC X(20) VALUE "PYSPARK".
003500     03  DKW-14            PIC X(20) VALUE "SPARK".
003600     03  DKW-15            PIC X(20) VALUE "DATA ENGINEER".
003700     03  DKW-16            PIC X(20) VALUE "DATA ANALYST".
003800     03  DKW-17            PIC X(20) VALUE "STATISTICIAN".
003900     03  DKW-18            PIC X(20) VALUE "RESEARCH SCIENTIST".
004000*
004100 01  DATA-KEYWORD-TABLE REDEFINES DATA-KEYWORD-LITERALS.
004200     03  DKW-ENTRY         PIC X(20) OCCURS 18 TIMES.
004300*
004400 01  DATA-KEYWORD-COUNT    PIC 99 COMP VALUE 18.
004500*
004600*  SOFTWARE KEYWORDS - CHECKED ONLY WHEN NO DATA
004700*  KEYWORD MATCHED.  "ENGINEER" AND "DEVELOPER" ARE
004800*  DELIBERATELY LAST - MOST GENERIC, LOWEST SIGNAL.
004900*
005000 01  SOFTWARE-KEYWORD-LITERALS.
005100     03  SKW-01            PIC X(22) VALUE
005200                                 "SOFTWARE ENGINEER".
005300     03  SKW-02            PIC X(22) VALUE
005400                                 "SOFTWARE DEVELOPER".
005500     03  SKW-03            PIC X(22) VALUE "DEVOPS".
005600     03  SKW-04            PIC X(22) VALUE "SRE".
005700     03  SKW-05            PIC X(22) VALUE
005800                                 "SITE RELIABILITY".
005900     03  SKW-06            PIC X(22) VALUE "BACKEND".
006000     03  SKW-07            PIC X(22) VALUE "FRONTEND".
006100     03  SKW-08            PIC X(22) VALUE "FRONT END".
006200     03  SKW-09            PIC X(22) VALUE "FRONT-END".
006300     03  SKW-10            PIC X(22) VALUE "FULLSTACK".
006400     03  SKW-11            PIC X(22) VALUE "FULL STACK".
006500     03  SKW-12            PIC X(22) VALUE "FULL-STACK".
006600     03  SKW-13            PIC X(22) VALUE
006700                                 "MOBILE ENGINEER".
006800     03  SKW-14            PIC X(22) VALUE
006900                                 "PLATFORM ENGINEER".
007000     03  SKW-15            PIC X(22) VALUE
007100                                 "APPLICATION ENGINEER".
007200     03  SKW-16            PIC X(22) VALUE "ENGINEER".
007300     03  SKW-17            PIC X(22) VALUE "PROGRAMMER".
007400     03  SKW-18            PIC X(22) VALUE "DEVELOPER".
007500*
007600 01  SOFTWARE-KEYWORD-TABLE REDEFINES
007700                                 SOFTWARE-KEYWORD-LITERALS.
007800     03  SKW-ENTRY         PIC X(22) OCCURS 18 TIMES.
007900*
008000 01  SOFTWARE-KEYWORD-COUNT PIC 99 COMP VALUE 18.
008100*
