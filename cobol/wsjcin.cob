000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR RAW JOB POSTING FILE      *
000400*        (SCRAPED JOB BOARD FEED - INBOUND)         *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 208 BYTES.  LINE SEQUENTIAL TEXT.
000800*
000900* 07/04/89 VBC - CREATED.
001000* 14/11/91 VBC - WIDENED RJP-LOCATION FROM 40 TO 50 ON
001100*                REQUEST OF THE ANALYTICS TEAM (LONG
001200*                "CITY, STATE, COUNTRY" STRINGS WERE
001300*                TRUNCATING).
001400*
001500 01  RAW-JOB-POSTING-RECORD.
001600     03  RJP-ID                PIC X(8).
001700     03  RJP-TITLE             PIC X(60).
001800     03  RJP-LOCATION          PIC X(50).
001900     03  RJP-MIN-AMT           PIC X(30).
002000     03  RJP-MAX-AMT           PIC X(30).
002100     03  RJP-MEAN-AMT          PIC X(30).
002200*
