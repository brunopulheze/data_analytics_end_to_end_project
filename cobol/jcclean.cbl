000100 IDENTIFICATION           DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.              JCCLEAN.
000500*
000600 AUTHOR.                  VINCENT B COEN.
000700*
000800 INSTALLATION.            APPLEWOOD COMPUTERS - JOB ANALYTICS
000900                           UNIT.
001000*
001100 DATE-WRITTEN.            07/04/89.
001200*
001300 DATE-COMPILED.
001400*
001500 SECURITY.                COPYRIGHT (C) 1989-2001 AND LATER,
001600                           VINCENT BRYAN COEN.  DISTRIBUTED
001700                           UNDER THE GNU GENERAL PUBLIC
001800                           LICENSE.  SEE THE FILE COPYING FOR
001900                           DETAILS.
002000*
002100*****************************************************
002200*                                                   *
002300*   JOB POSTINGS CLEANSING BATCH - OVERALL DRIVER    *
002400*                                                   *
002500*****************************************************
002600*
002700*  REMARKS.          READS THE RAW JOB POSTING FEED, PARSES
002800*                    THE FREE-TEXT SALARY, LOCATION AND TITLE
002900*                    FIELDS AND WRITES A CLEANSED FILE PLUS A
003000*                    RUN-SUMMARY REPORT FOR THE JOB ANALYTICS
003100*                    TEAM.  ONE-SHOT NIGHTLY STEP - NO RESTART
003200*                    LOGIC, RE-RUN FROM A FRESH COPY OF THE
003300*                    FEED IF IT ABORTS.
003400*
003500*  VERSION.          SEE PROG-NAME IN WS.
003600*
003700*  CALLED MODULES.   NONE.
003800*
003900*  FUNCTIONS USED.   NONE - INTRINSIC FUNCTIONS ARE NOT
004000*                    AVAILABLE ON THE SITE'S COMPILER LEVEL,
004100*                    ALL TEXT/NUMBER WORK IS HAND CODED BELOW.
004200*
004300*  FILES USED.
004400*                    RAWPOST.  SCRAPED JOB BOARD FEED (INBOUND).
004500*                    CLNPOST.  CLEANSED JOB POSTING OUTPUT.
004600*                    JCRPRT.   RUN SUMMARY PRINT REPORT.
004700*
004800*  ERROR MESSAGES USED.
004900*  PROGRAM SPECIFIC: JC001 - JC004.
005000*
005100*  CHANGES.
005200* 07/04/89 VBC - 1.0.00 CREATED - FIRST CUT, MIN/MAX/MEAN
005300*                PARSE AND STRAIGHT COPY OF LOCATION/TITLE
005400*                TEXT, NO CLASSIFICATION YET.
005500* 22/06/89 VBC - 1.0.01 ADDED HH000-CLASSIFY-TITLE (DATA
005600*                SCIENTIST / SOFTWARE ENGINEER KEYWORD SCAN).
005700* 14/11/91 VBC - 1.1.00 ADDED GG000-CLEAN-LOCATION - CITY,
005800*                STATE, COUNTRY SPLIT AND REMOTE FLAG, TO
005900*                MATCH THE WIDENED RJP-LOCATION (SEE
006000*                WSJCIN.COB CHANGES OF THIS DATE).
006100* 03/03/92 VBC - 1.1.01 FIXED CC000 SO A SINGLE-VALUE SALARY
006200*                FIELD SETS MIN=MAX=MEAN INSTEAD OF LEAVING
006300*                MAX EMPTY - WAS UNDER-COUNTING SALARY-FILLED.
006400* 19/08/92 DWP - 1.1.02 ADDED (PARENS) = NEGATIVE HANDLING TO
006500*                CD000 - A SCRAPE VENDOR STARTED SENDING
006600*                "(NEGOTIABLE)" WHICH WAS COMING OUT AS A
006700*                BOGUS LARGE NEGATIVE NUMBER, NOW FILTERED.
006800* 02/06/93 VBC - 1.2.00 ADDED CJP-LOC-MISSING TO OUTPUT (SEE
006900*                WSJCOUT.COB CHANGES OF THIS DATE) AND SET IT
007000*                FROM THE ORIGINAL RAW-LOCATION, NOT FROM THE
007100*                "UNKNOWN" FILL, PER ANALYTICS REQUEST.
007200* 11/02/95 DWP - 1.2.01 ADDED "ENGLAND" AS UK ALIAS (SEE
007300*                WSJCGEO.COB CHANGES OF THIS DATE).
007400* 30/09/96 VBC - 1.3.00 REWORKED SALARY-PARSER TO TWO PASSES -
007500*                MIN/MAX GAPS NOW FILLED FROM THE FILE-WIDE
007600*                MEDIAN INSTEAD OF BEING LEFT AT ZERO.  ADDED
007700*                WS-POSTING-TABLE, EE000 AND FF000.
007800* 08/04/97 VBC - 1.3.01 K/M SUFFIX HANDLING ADDED TO CD000 -
007900*                "120K" AND "1.2M" WERE COMING OUT AS 120.00
008000*                AND 1.20 RESPECTIVELY.
008100* 17/11/97 DWP - 1.3.02 EUROPEAN DECIMAL STYLE ADDED TO CD000
008200*                ("50.000,00") - A NEW EUROPE-BASED JOB BOARD
008300*                CAME ONLINE THIS QUARTER.
008400* 05/06/98 VBC - 1.3.03 - Y2K REVIEW OF THIS PROGRAM.  NO DATE
008500*                FIELDS ARE HELD OR COMPARED BY JCCLEAN (THE
008600*                POSTING ID AND ALL TEXT FIELDS ARE OPAQUE TO
008700*                THIS STEP) SO NO WINDOWING OR EXPANSION WAS
008800*                REQUIRED.  SIGNED OFF PER SITE Y2K PROJECT
008900*                PLAN REF JC/Y2K/014.
009000* 21/01/99 VBC - 1.3.04 RAISED WS-POSTING-MAX FROM 4000 TO
009100*                9999 - DECEMBER RUN NEARLY OVERFLOWED THE
009200*                TABLE (JC004) AS THE FEED HAS GROWN.
009300* 09/09/99 DWP - 1.3.05 ADDED WHOLE-WORD BOUNDARY CHECK TO
009400*                HH090 - "ML" WAS MATCHING INSIDE "HTML" AND
009500*                "STATISTICIAN" INSIDE A COMPANY NAME.
009600* 12/07/00 VBC - 1.3.06 LIST-STYLE SALARY TEXT (E.G.
009700*                "50000/60000") NOW RECOGNISED IN CC000 - WAS
009800*                FALLING THROUGH TO THE SINGLE-VALUE PATH AND
009900*                LOSING THE SECOND FIGURE.
010000* 04/02/01 VBC - 1.3.07 ROUNDING OF THE PASS 2 OUTPUT CHANGED
010100*                TO HALF-AWAY-FROM-ZERO (FG000) TO MATCH THE
010200*                ANALYTICS TEAM'S SPREADSHEET ROUNDING - WAS
010300*                TRUNCATING BEFORE.
010400* 19/09/01 DWP - 1.3.08 CC000'S " TO " RANGE TEST NOW FOLDS
010500*                A WORKING COPY TO UPPER CASE FIRST - LOWER
010600*                CASE "50000 to 60000" (THE COMMON CASE ON THE
010700*                FEED) WAS FALLING THROUGH TO THE SINGLE-VALUE
010800*                PATH AND CONCATENATING BOTH FIGURES INTO ONE
010900*                GARBLED AMOUNT.  ALSO CD000 NOW HONOURS A
011000*                BARE LEADING HYPHEN (NO PARENTHESES) AS A
011100*                SIGN - WAS COMING OUT POSITIVE.  UPSI-0 TEST/
011200*                PRODUCTION SWITCHES REMOVED FROM SPECIAL-NAMES,
011300*                NEVER WIRED TO ANYTHING AND NOT THIS SHOP'S
011400*                HABIT.
011500* 03/10/01 DWP - 1.3.09 CD000 NOW BLANKS OUT "PER ANNUM",
011600*                "PER YEAR", "ANNUALLY" AND "/YR" AS WHOLE
011700*                PHRASES BEFORE THE CHARACTER FILTER RUNS -
011800*                "50000 PER ANNUM" WAS PARSING AS 50 BILLION,
011900*                THE TRAILING "M" IN "ANNUM" WAS SURVIVING THE
012000*                FILTER AND GETTING READ AS A MILLIONS SUFFIX.
012100* 11/03/02 VBC - 1.3.10 CD140 WAS RE-WALKING THE FRACTION DIGITS
012200*                CD100 HAD ALREADY COPIED TO WS-NP-DEC-PART, SO
012300*                THEY GOT ADDED INTO WS-NP-INT-PART A SECOND TIME
012400*                - "85000.50" WAS COMING OUT AS 8500050.50.  NEW
012500*                WS-NP-DEC-DONE-SW STOPS THE REBUILD LOOP THE
012600*                MOMENT CD100 HAS TAKEN THE FRACTION.  ALSO FOUND
012700*                THAT 1.3.07 NEVER ACTUALLY FIXED THE ROUNDING -
012800*                COMPUTE ... ROUNDED = WS-SORT-SWAP +/- 0.00 IS A
012900*                NO-OP WHEN BOTH SIDES ARE S9(9)V99, SO FG000 WAS
013000*                STILL LETTING THE PLAIN MOVE TO THE 9(9) OUTPUT
013100*                FIELDS TRUNCATE INSTEAD OF ROUND.  FG000 NOW
013200*                ROUNDS INTO A NEW WHOLE-UNIT FIELD, WS-SORT-
013300*                SWAP-INT, AND THE PASS 2 MOVES TAKE THAT INSTEAD.
013400*
013500*************************************************************
013600* COPYRIGHT NOTICE.
013700* ****************
013800*
013900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
014000* JOB ANALYTICS SUITE AND ARE COPYRIGHT (C) VINCENT B COEN,
014100* 1989-2001 AND LATER.
014200*
014300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
014400* AND/OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
014500* LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION;
014600* VERSION 3 AND LATER, FOR PERSONAL USAGE ONLY AND THAT
014700* INCLUDES USE WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR
014800* RESALE, RENTAL OR HIRE IN ANY WAY.
014900*
015000* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
015100* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED
015200* WARRANTY OF MERCHANTABILITY OR FITNESS FOR A PARTICULAR
015300* PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE FOR MORE
015400* DETAILS.
015500*************************************************************
015600*
015700 ENVIRONMENT              DIVISION.
015800*================================
015900*
016000 CONFIGURATION            SECTION.
016100*
016200 SPECIAL-NAMES.
016300     C01                  IS TOP-OF-FORM
016400     CLASS ALPHABETIC-UPPER-ONLY
016500                          IS "A" THRU "Z".
016600*
016700 INPUT-OUTPUT             SECTION.
016800 FILE-CONTROL.
016900     SELECT RAW-POSTINGS  ASSIGN TO "RAWPOST"
017000                          ORGANIZATION IS LINE SEQUENTIAL
017100                          FILE STATUS IS WS-RAW-STATUS.
017200*
017300     SELECT CLEAN-POSTINGS
017400                          ASSIGN TO "CLNPOST"
017500                          ORGANIZATION IS LINE SEQUENTIAL
017600                          FILE STATUS IS WS-CLEAN-STATUS.
017700*
017800     SELECT RUN-REPORT    ASSIGN TO "JCRPRT"
017900                          ORGANIZATION IS LINE SEQUENTIAL
018000                          FILE STATUS IS WS-REPORT-STATUS.
018100*
018200 DATA                     DIVISION.
018300*================================
018400*
018500 FILE                     SECTION.
018600*
018700 FD  RAW-POSTINGS
018800     LABEL RECORDS ARE STANDARD.
018900 COPY "WSJCIN.COB".
019000*
019100 FD  CLEAN-POSTINGS
019200     LABEL RECORDS ARE STANDARD.
019300 COPY "WSJCOUT.COB".
019400*
019500 FD  RUN-REPORT
019600     LABEL RECORDS ARE STANDARD.
019700 01  JC-REPORT-LINE       PIC X(80).
019800*
019900 WORKING-STORAGE          SECTION.
020000*------------------------------
020100*
020200 77  PROG-NAME            PIC X(17) VALUE "JCCLEAN (1.3.10)".
020300*
020400 77  WS-RAW-EOF-SW        PIC X     VALUE "N".
020500     88  WS-RAW-EOF                 VALUE "Y".
020600 77  WS-POSTING-COUNT     PIC S9(4) COMP VALUE ZERO.
020700 77  WS-POSTING-MAX       PIC S9(4) COMP VALUE 9999.
020800 77  WS-TBL-IDX           PIC S9(4) COMP VALUE ZERO.
020900 77  WS-SUB-IDX           PIC S9(4) COMP VALUE ZERO.
021000 77  WS-RAW-STATUS        PIC XX    VALUE SPACES.
021100 77  WS-CLEAN-STATUS      PIC XX    VALUE SPACES.
021200 77  WS-REPORT-STATUS     PIC XX    VALUE SPACES.
021300*
021400*  RUN-WIDE COUNTERS - SEE ZZ090-WRITE-RUN-REPORT.
021500*
021600 01  WS-RUN-COUNTERS.
021700     03  WS-RECORDS-READ      PIC S9(7) COMP VALUE ZERO.
021800     03  WS-RECORDS-WRITTEN   PIC S9(7) COMP VALUE ZERO.
021900     03  WS-SALARY-FILLED-CNT PIC S9(7) COMP VALUE ZERO.
022000     03  WS-REMOTE-CNT        PIC S9(7) COMP VALUE ZERO.
022100     03  WS-LOC-MISSING-CNT   PIC S9(7) COMP VALUE ZERO.
022200     03  WS-DS-CNT            PIC S9(7) COMP VALUE ZERO.
022300     03  WS-SE-CNT            PIC S9(7) COMP VALUE ZERO.
022400     03  WS-UNK-CNT           PIC S9(7) COMP VALUE ZERO.
022500*
022600*  IN-MEMORY POSTING TABLE - HOLDS THE CLASSIFIED/CLEANED
022700*  FIELDS AND THE PASS 1 PARSED SALARY COMPONENTS FOR EVERY
022800*  RECORD ON THE FEED, SO THE FILE ONLY HAS TO BE READ ONCE.
022900*  JC004 IS RAISED IF THE FEED EVER EXCEEDS WS-POSTING-MAX.
023000*
023100 01  WS-POSTING-TABLE.
023200     03  WT-ENTRY             OCCURS 9999 TIMES
023300                               INDEXED BY WT-IDX.
023400         05  WT-ID            PIC X(8).
023500         05  WT-TITLE-CLEAN   PIC X(20).
023600         05  WT-CITY          PIC X(30).
023700         05  WT-STATE         PIC X(10).
023800         05  WT-COUNTRY       PIC X(10).
023900         05  WT-REMOTE-FLAG   PIC X.
024000         05  WT-LOC-MISSING   PIC X.
024100         05  WT-LOC-DISPLAY   PIC X(40).
024200         05  WT-MIN-AMT       PIC S9(9)V99 COMP-3.
024300         05  WT-MIN-PRESENT   PIC X.
024400             88  WT-MIN-IS-PRESENT      VALUE "Y".
024500         05  WT-MAX-AMT       PIC S9(9)V99 COMP-3.
024600         05  WT-MAX-PRESENT   PIC X.
024700             88  WT-MAX-IS-PRESENT      VALUE "Y".
024800         05  WT-MEAN-AMT      PIC S9(9)V99 COMP-3.
024900         05  WT-MEAN-PRESENT  PIC X.
025000             88  WT-MEAN-IS-PRESENT     VALUE "Y".
025100         05  WT-FILLED-FLAG   PIC X.
025200*
025300*  MEDIAN WORK TABLES - LOADED FROM THE NON-EMPTY POSTING
025400*  TABLE ENTRIES BETWEEN PASS 1 AND PASS 2, THEN SORTED IN
025500*  PLACE (EE100/EE200) - NO SORT VERB, THE SET IS SMALL
025600*  ENOUGH FOR A STRAIGHT EXCHANGE SORT.
025700*
025800 01  WS-MIN-SORT-TABLE.
025900     03  WS-MIN-SORT-ENTRY    PIC S9(9)V99 COMP-3
026000                               OCCURS 9999 TIMES
026100                               INDEXED BY WS-MIN-SORT-IDX.
026200 01  WS-MIN-SORT-COUNT        PIC S9(4) COMP VALUE ZERO.
026300*
026400 01  WS-MAX-SORT-TABLE.
026500     03  WS-MAX-SORT-ENTRY    PIC S9(9)V99 COMP-3
026600                               OCCURS 9999 TIMES
026700                               INDEXED BY WS-MAX-SORT-IDX.
026800 01  WS-MAX-SORT-COUNT        PIC S9(4) COMP VALUE ZERO.
026900*
027000 01  WS-SORT-SWAP             PIC S9(9)V99 COMP-3.
027100 01  WS-SORT-SWAP-INT         PIC S9(9)    COMP-3.
027200 01  WS-SORT-SWAPPED-SW       PIC X.
027300 01  WS-MOD-QUOTIENT          PIC S9(4) COMP.
027400 01  WS-MOD-REMAINDER         PIC S9(4) COMP.
027500*
027600 01  WS-FILL-STATS.
027700     03  WS-MIN-MEDIAN            PIC S9(9)V99 COMP-3
027800                                                 VALUE ZERO.
027900     03  WS-MIN-MEDIAN-PRESENT    PIC X         VALUE "N".
028000     03  WS-MAX-MEDIAN            PIC S9(9)V99 COMP-3
028100                                                 VALUE ZERO.
028200     03  WS-MAX-MEDIAN-PRESENT    PIC X         VALUE "N".
028300     03  WS-MEAN-SUM              PIC S9(11)V99 COMP-3
028400                                                 VALUE ZERO.
028500     03  WS-MEAN-FILE-COUNT       PIC S9(7) COMP VALUE ZERO.
028600     03  WS-MEAN-AVERAGE          PIC S9(9)V99 COMP-3
028700                                                 VALUE ZERO.
028800     03  WS-MEAN-AVG-PRESENT      PIC X         VALUE "N".
028900*
029000*  SALARY-PARSER - PARSE-SALARY-FIELD WORK AREA (CC000).
029100*
029200 01  WS-SALARY-PARSE-WORK.
029300     03  WS-SP-INPUT-TEXT     PIC X(30).
029400     03  WS-SP-TRIM-UC        PIC X(30).
029500     03  WS-SP-TRIM-TEXT      PIC X(30).
029600     03  WS-SP-TRIM-LEN       PIC S9(4) COMP.
029700     03  WS-SP-TO-POS         PIC S9(4) COMP.
029800     03  WS-SP-DASH-POS       PIC S9(4) COMP.
029900     03  WS-SP-SLASH-POS      PIC S9(4) COMP.
030000     03  WS-SP-RANGE-SW       PIC X.
030100     03  WS-SP-PART-1         PIC X(30).
030200     03  WS-SP-PART-2         PIC X(30).
030300     03  WS-SP-VAL-1          PIC S9(9)V99 COMP-3.
030400     03  WS-SP-VAL-1-PRESENT  PIC X.
030500     03  WS-SP-VAL-2          PIC S9(9)V99 COMP-3.
030600     03  WS-SP-VAL-2-PRESENT  PIC X.
030700     03  WS-SP-PRESENT-COUNT  PIC S9(2) COMP.
030800     03  WS-SP-RESULT-MIN     PIC S9(9)V99 COMP-3.
030900     03  WS-SP-RESULT-MIN-PR  PIC X.
031000     03  WS-SP-RESULT-MAX     PIC S9(9)V99 COMP-3.
031100     03  WS-SP-RESULT-MAX-PR  PIC X.
031200     03  WS-SP-RESULT-MEAN    PIC S9(9)V99 COMP-3.
031300     03  WS-SP-RESULT-MEAN-PR PIC X.
031400*
031500*  SALARY-PARSER - PARSE-SINGLE-NUMBER WORK AREA (CD000).
031600*
031700 01  WS-NUM-PARSE-WORK.
031800     03  WS-NP-INPUT          PIC X(30).
031900     03  WS-NP-CLEAN          PIC X(30).
032000     03  WS-NP-CLEAN-LEN      PIC S9(4) COMP.
032100     03  WS-NP-DEC-DONE-SW    PIC X.
032200     03  WS-NP-NEGATIVE-SW    PIC X.
032300     03  WS-NP-MULTIPLIER     PIC S9(7) COMP VALUE 1.
032400     03  WS-NP-LAST-DOT-POS   PIC S9(4) COMP.
032500     03  WS-NP-LAST-COMMA-POS PIC S9(4) COMP.
032600     03  WS-NP-EUROPEAN-SW    PIC X.
032700     03  WS-NP-INT-PART       PIC X(15).
032800     03  WS-NP-INT-LEN        PIC S9(4) COMP.
032900     03  WS-NP-DEC-PART       PIC XX    VALUE "00".
033000     03  WS-NP-RESULT         PIC S9(9)V99 COMP-3.
033100     03  WS-NP-RESULT-PRESENT PIC X.
033200     03  WS-NP-CHAR           PIC X.
033300     03  WS-NP-DIGIT-VAL      PIC 9.
033400     03  WS-NP-WORK-IDX       PIC S9(4) COMP.
033500     03  WS-NP-INT-VALUE      PIC S9(9) COMP-3 VALUE ZERO.
033600     03  WS-NP-DEC-VALUE      PIC S9(9)V99 COMP-3 VALUE ZERO.
033700*
033800*  LOCATION-CLEANER WORK AREA (GG000).
033900*
034000 01  WS-LOC-PARSE-WORK.
034100     03  WS-LOC-INPUT         PIC X(50).
034200     03  WS-LOC-TRIM-LEN      PIC S9(4) COMP.
034300     03  WS-LOC-TOKEN-COUNT   PIC S9(2) COMP VALUE ZERO.
034400     03  WS-LOC-TOKENS.
034500         05  WS-LOC-TOKEN     PIC X(30) OCCURS 8 TIMES
034600                               INDEXED BY WS-LOC-TOK-IDX.
034700     03  WS-LOC-TOK-USED.
034800         05  WS-LOC-TOK-USED-FLAG
034900                               PIC X OCCURS 8 TIMES.
035000     03  WS-LOC-CANDIDATE     PIC X(30).
035100     03  WS-LOC-CANDIDATE-UC  PIC X(30).
035200     03  WS-LOC-MAP-IDX       PIC S9(4) COMP.
035300     03  WS-LOC-MATCH-SW      PIC X.
035400     03  WS-LOC-LAST-USED-TOK PIC S9(2) COMP.
035500*
035600 01  WS-LOC-JOIN-AREA.
035700     03  WS-LOC-JOIN-TEXT     PIC X(120).
035800     03  WS-LOC-JOIN-REDEF REDEFINES WS-LOC-JOIN-TEXT.
035900         05  WS-LOC-JOIN-CHAR PIC X OCCURS 120 TIMES.
036000     03  WS-LOC-JOIN-LEN      PIC S9(4) COMP.
036100*
036200*  TITLE-CLASSIFIER WORK AREA (HH000).
036300*
036400 01  WS-TITLE-PARSE-WORK.
036500     03  WS-TITLE-UC          PIC X(60).
036600     03  WS-TITLE-LEN         PIC S9(4) COMP.
036700     03  WS-KW-IDX            PIC S9(4) COMP.
036800     03  WS-KW-TEXT           PIC X(22).
036900     03  WS-KW-LEN            PIC S9(4) COMP.
037000     03  WS-KW-FOUND-POS      PIC S9(4) COMP.
037100     03  WS-KW-MATCH-SW       PIC X.
037200*
037300*  GENERAL PURPOSE TRIM/UPPERCASE WORK AREA (ZZ050/ZZ070).
037400*
037500 01  WS-GEN-WORK.
037600     03  WS-GEN-TEXT          PIC X(60).
037700     03  WS-GEN-LEN           PIC S9(4) COMP.
037800     03  WS-GEN-SCAN-IDX      PIC S9(4) COMP.
037900*
038000*  RUN-REPORT PRINT LINE - ONE PHYSICAL AREA, THREE VIEWS.
038100*
038200 01  WS-REPORT-LINE-AREA.
038300     03  WS-RPT-LINE-TEXT     PIC X(80).
038400     03  WS-RPT-HEADING REDEFINES WS-RPT-LINE-TEXT.
038500         05  WS-RPT-HDG-TEXT  PIC X(80).
038600     03  WS-RPT-DETAIL REDEFINES WS-RPT-LINE-TEXT.
038700         05  WS-RPT-LABEL     PIC X(21).
038800         05  WS-RPT-VALUE     PIC ZZZ,ZZZ,ZZ9.
038900         05  FILLER           PIC X(56).
039000     03  WS-RPT-DETAIL-LARGE REDEFINES WS-RPT-LINE-TEXT.
039100         05  WS-RPT-LABEL2    PIC X(21).
039200         05  WS-RPT-VALUE2    PIC ZZ9,999,999.
039300         05  FILLER           PIC X(55).
039400*
039500*  PROGRAM SPECIFIC ERROR MESSAGES - JC001 TO JC004.
039600*
039700 01  WS-ERROR-MESSAGES.
039800     03  WS-JC001             PIC X(60) VALUE
039900         "JC001 RAW-POSTINGS FILE WILL NOT OPEN - RUN ABORTED".
040000     03  WS-JC002             PIC X(60) VALUE
040100         "JC002 CLEAN-POSTINGS FILE WILL NOT OPEN - RUN ABORTED".
040200     03  WS-JC003             PIC X(60) VALUE
040300         "JC003 RUN-REPORT FILE WILL NOT OPEN - RUN ABORTED".
040400     03  WS-JC004             PIC X(60) VALUE
040500         "JC004 POSTING TABLE FULL AT 9999 RECS - RUN ABORTED".
040600*
040700 COPY "WSJCKEY.COB".
040800*
040900 COPY "WSJCGEO.COB".
041000*
041100 PROCEDURE                DIVISION.
041200*================================
041300*
041400 AA000-MAIN                  SECTION.
041500***********************************
041600*
041700     PERFORM AA010-OPEN-FILES.
041800     PERFORM BB000-PASS1-READ-LOOP
041900                          UNTIL WS-RAW-EOF.
042000     PERFORM EE000-COMPUTE-FILL-STATS.
042100     PERFORM FF000-PASS2-FILL-LOOP
042200                          VARYING WT-IDX FROM 1 BY 1
042300                          UNTIL WT-IDX > WS-POSTING-COUNT.
042400     PERFORM ZZ090-WRITE-RUN-REPORT.
042500     PERFORM AA090-CLOSE-FILES.
042600     STOP RUN.
042700*
042800 AA000-EXIT.
042900     EXIT SECTION.
043000*
043100 AA010-OPEN-FILES             SECTION.
043200************************************
043300*
043400     OPEN INPUT RAW-POSTINGS.
043500     IF WS-RAW-STATUS NOT = "00"
043600         DISPLAY WS-JC001
043700         DISPLAY WS-RAW-STATUS
043800         GO TO AA010-ABORT
043900     END-IF.
044000*
044100     OPEN OUTPUT CLEAN-POSTINGS.
044200     IF WS-CLEAN-STATUS NOT = "00"
044300         DISPLAY WS-JC002
044400         DISPLAY WS-CLEAN-STATUS
044500         GO TO AA010-ABORT
044600     END-IF.
044700*
044800     OPEN OUTPUT RUN-REPORT.
044900     IF WS-REPORT-STATUS NOT = "00"
045000         DISPLAY WS-JC003
045100         DISPLAY WS-REPORT-STATUS
045200         GO TO AA010-ABORT
045300     END-IF.
045400*
045500     GO TO AA010-EXIT.
045600*
045700 AA010-ABORT.
045800     MOVE 1 TO RETURN-CODE.
045900     STOP RUN.
046000*
046100 AA010-EXIT.
046200     EXIT SECTION.
046300*
046400 AA090-CLOSE-FILES             SECTION.
046500*************************************
046600*
046700     CLOSE RAW-POSTINGS.
046800     CLOSE CLEAN-POSTINGS.
046900     CLOSE RUN-REPORT.
047000*
047100 AA090-EXIT.
047200     EXIT SECTION.
047300*
047400*****************************************************
047500*  BB000 - OVERALL DRIVER, PASS 1 READ LOOP.        *
047600*  READS RAW-POSTINGS, CLASSIFIES THE TITLE, CLEANS *
047700*  THE LOCATION AND PARSES THE SALARY TEXT FOR EACH *
047800*  RECORD, STORING THE RESULT IN WS-POSTING-TABLE.  *
047900*****************************************************
048000*
048100 BB000-PASS1-READ-LOOP        SECTION.
048200***************************************
048300*
048400     READ RAW-POSTINGS
048500         AT END
048600             MOVE "Y" TO WS-RAW-EOF-SW
048700             GO TO BB090-PASS1-EXIT
048800     END-READ.
048900*
049000     ADD 1 TO WS-RECORDS-READ.
049100*
049200     IF WS-POSTING-COUNT NOT < WS-POSTING-MAX
049300         DISPLAY WS-JC004
049400         MOVE 1 TO RETURN-CODE
049500         STOP RUN
049600     END-IF.
049700*
049800     ADD 1 TO WS-POSTING-COUNT.
049900     SET WT-IDX             TO WS-POSTING-COUNT.
050000     MOVE RJP-ID             TO WT-ID (WT-IDX).
050100     MOVE "N"                TO WT-MIN-PRESENT (WT-IDX)
050200                                WT-MAX-PRESENT (WT-IDX)
050300                                WT-MEAN-PRESENT (WT-IDX)
050400                                WT-FILLED-FLAG (WT-IDX).
050500     MOVE ZERO               TO WT-MIN-AMT (WT-IDX)
050600                                WT-MAX-AMT (WT-IDX)
050700                                WT-MEAN-AMT (WT-IDX).
050800*
050900     PERFORM HH000-CLASSIFY-TITLE.
051000     PERFORM GG000-CLEAN-LOCATION.
051100*
051200*  PRIORITY ORDER FOR SALARY SOURCE FIELDS - MEAN, MIN, MAX -
051300*  FIRST NON-EMPTY SOURCE WINS PER SLOT.
051400*
051500     MOVE RJP-MEAN-AMT       TO WS-SP-INPUT-TEXT.
051600     PERFORM CC000-PARSE-SALARY-FIELD.
051700     PERFORM BB010-MERGE-SALARY-RESULT.
051800*
051900     MOVE RJP-MIN-AMT        TO WS-SP-INPUT-TEXT.
052000     PERFORM CC000-PARSE-SALARY-FIELD.
052100     PERFORM BB010-MERGE-SALARY-RESULT.
052200*
052300     MOVE RJP-MAX-AMT        TO WS-SP-INPUT-TEXT.
052400     PERFORM CC000-PARSE-SALARY-FIELD.
052500     PERFORM BB010-MERGE-SALARY-RESULT.
052600*
052700     PERFORM DD000-LAST-PASS-COMPLETE.
052800*
052900 BB000-EXIT-STUB.
053000     GO TO BB090-PASS1-EXIT.
053100*
053200 BB010-MERGE-SALARY-RESULT.
053300*
053400*  STORES A PARSED FIELD RESULT INTO THE TABLE ENTRY ONLY
053500*  WHEN THE SLOT IS STILL EMPTY - ANALYTICS WANT THE FIRST
053600*  NON-EMPTY SOURCE (MIN/MAX/MEAN FIELD) TO WIN PER SLOT.
053700*
053800     IF WT-MIN-PRESENT (WT-IDX) = "N"
053900             AND WS-SP-RESULT-MIN-PR = "Y"
054000         MOVE WS-SP-RESULT-MIN TO WT-MIN-AMT (WT-IDX)
054100         MOVE "Y"              TO WT-MIN-PRESENT (WT-IDX)
054200     END-IF.
054300*
054400     IF WT-MAX-PRESENT (WT-IDX) = "N"
054500             AND WS-SP-RESULT-MAX-PR = "Y"
054600         MOVE WS-SP-RESULT-MAX TO WT-MAX-AMT (WT-IDX)
054700         MOVE "Y"              TO WT-MAX-PRESENT (WT-IDX)
054800     END-IF.
054900*
055000     IF WT-MEAN-PRESENT (WT-IDX) = "N"
055100             AND WS-SP-RESULT-MEAN-PR = "Y"
055200         MOVE WS-SP-RESULT-MEAN TO WT-MEAN-AMT (WT-IDX)
055300         MOVE "Y"               TO WT-MEAN-PRESENT (WT-IDX)
055400     END-IF.
055500*
055600 BB090-PASS1-EXIT.
055700     EXIT SECTION.
055800*
055900*****************************************************
056000*  CC000 - SALARY-PARSER, PARSE-SALARY-FIELD.       *
056100*  SPLITS A RAW SALARY FIELD INTO MIN/MAX/MEAN ON A  *
056200*  RANGE OR LIST SEPARATOR, ELSE TREATS IT AS ONE    *
056300*  VALUE.  USES CD000 TO CONVERT EACH PART.          *
056400*****************************************************
056500*
056600 CC000-PARSE-SALARY-FIELD     SECTION.
056700*************************************
056800*
056900     MOVE "N" TO WS-SP-RESULT-MIN-PR
057000                 WS-SP-RESULT-MAX-PR
057100                 WS-SP-RESULT-MEAN-PR.
057200     MOVE ZERO TO WS-SP-RESULT-MIN
057300                  WS-SP-RESULT-MAX
057400                  WS-SP-RESULT-MEAN.
057500*
057600     MOVE WS-SP-INPUT-TEXT TO WS-GEN-TEXT.
057700     PERFORM ZZ050-TRIM-FIELD.
057800     MOVE WS-GEN-TEXT      TO WS-SP-TRIM-TEXT.
057900     MOVE WS-GEN-LEN       TO WS-SP-TRIM-LEN.
058000*
058100     IF WS-SP-TRIM-LEN = ZERO
058200         GO TO CC090-PARSE-SALARY-EXIT
058300     END-IF.
058400*
058500*  STRIP A SINGLE PAIR OF SURROUNDING [ ], { } OR " " QUOTE
058600*  MARKS - PARENTHESES ARE LEFT ALONE, THEY SIGNAL A
058700*  NEGATIVE VALUE FURTHER DOWN IN CD000.
058800*
058900     IF WS-SP-TRIM-TEXT (1:1) = "[" OR "{" OR QUOTE
059000         IF WS-SP-TRIM-TEXT (WS-SP-TRIM-LEN:1) = "]" OR "}"
059100                 OR QUOTE
059200             MOVE SPACES TO WS-SP-PART-1
059300             MOVE WS-SP-TRIM-TEXT (2:WS-SP-TRIM-LEN - 2)
059400                               TO WS-SP-PART-1
059500             MOVE WS-SP-PART-1 TO WS-SP-TRIM-TEXT
059600         END-IF
059700     END-IF.
059800*
059900*  LOOK FOR A RANGE SEPARATOR - THE WORD " TO " OR A HYPHEN
060000*  THAT IS NOT THE FIRST CHARACTER (A LEADING HYPHEN IS A
060100*  SIGN, NOT A RANGE DASH).
060200*
060300     MOVE ZERO TO WS-SP-TO-POS WS-SP-DASH-POS WS-SP-SLASH-POS.
060400*
060500*  " TO " IS TESTED IN UPPER CASE - THE SCRAPED FEED IS
060600*  OVERWHELMINGLY LOWER-CASE "TO", CD000 DOES ITS OWN
060700*  UPPERCASE FOLD LATER BUT THAT IS TOO LATE FOR THIS TEST.
060800*
060900     MOVE WS-SP-TRIM-TEXT TO WS-SP-TRIM-UC.
061000     INSPECT WS-SP-TRIM-UC CONVERTING
061100         "abcdefghijklmnopqrstuvwxyz" TO
061200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
061300     INSPECT WS-SP-TRIM-UC TALLYING WS-SP-TO-POS
061400         FOR CHARACTERS BEFORE INITIAL " TO ".
061500     IF WS-SP-TO-POS < WS-SP-TRIM-LEN
061600         ADD 1 TO WS-SP-TO-POS
061700         MOVE "Y" TO WS-SP-RANGE-SW
061800     ELSE
061900         MOVE ZERO TO WS-SP-TO-POS
062000         MOVE "N" TO WS-SP-RANGE-SW
062100     END-IF.
062200*
062300     IF WS-SP-RANGE-SW = "N"
062400         PERFORM CC010-SCAN-FOR-DASH
062500                 VARYING WS-SUB-IDX FROM 2 BY 1
062600                 UNTIL WS-SUB-IDX > WS-SP-TRIM-LEN
062700                    OR WS-SP-DASH-POS NOT = ZERO
062800         IF WS-SP-DASH-POS NOT = ZERO
062900             MOVE "Y" TO WS-SP-RANGE-SW
063000         END-IF
063100     END-IF.
063200*
063300     IF WS-SP-RANGE-SW = "Y"
063400         IF WS-SP-TO-POS NOT = ZERO
063500             MOVE WS-SP-TRIM-TEXT (1:WS-SP-TO-POS - 1)
063600                                    TO WS-SP-PART-1
063700             MOVE WS-SP-TRIM-TEXT (WS-SP-TO-POS + 4:)
063800                                    TO WS-SP-PART-2
063900         ELSE
064000             MOVE WS-SP-TRIM-TEXT (1:WS-SP-DASH-POS - 1)
064100                                    TO WS-SP-PART-1
064200             MOVE WS-SP-TRIM-TEXT (WS-SP-DASH-POS + 1:)
064300                                    TO WS-SP-PART-2
064400         END-IF
064500         MOVE WS-SP-PART-1 TO WS-NP-INPUT
064600         PERFORM CD000-PARSE-SINGLE-NUMBER
064700         MOVE WS-NP-RESULT         TO WS-SP-VAL-1
064800         MOVE WS-NP-RESULT-PRESENT TO WS-SP-VAL-1-PRESENT
064900         MOVE WS-SP-PART-2 TO WS-NP-INPUT
065000         PERFORM CD000-PARSE-SINGLE-NUMBER
065100         MOVE WS-NP-RESULT         TO WS-SP-VAL-2
065200         MOVE WS-NP-RESULT-PRESENT TO WS-SP-VAL-2-PRESENT
065300         PERFORM CE000-COMBINE-TWO-VALUES
065400         GO TO CC090-PARSE-SALARY-EXIT
065500     END-IF.
065600*
065700*  NOT A RANGE - LOOK FOR A LIST SEPARATOR (SLASH) BEFORE
065800*  FALLING BACK TO A SINGLE VALUE.
065900*
066000     PERFORM CC020-SCAN-FOR-SLASH
066100             VARYING WS-SUB-IDX FROM 1 BY 1
066200             UNTIL WS-SUB-IDX > WS-SP-TRIM-LEN
066300                OR WS-SP-SLASH-POS NOT = ZERO.
066400*
066500     IF WS-SP-SLASH-POS NOT = ZERO
066600         MOVE WS-SP-TRIM-TEXT (1:WS-SP-SLASH-POS - 1)
066700                                TO WS-SP-PART-1
066800         MOVE WS-SP-TRIM-TEXT (WS-SP-SLASH-POS + 1:)
066900                                TO WS-SP-PART-2
067000         MOVE WS-SP-PART-1 TO WS-NP-INPUT
067100         PERFORM CD000-PARSE-SINGLE-NUMBER
067200         MOVE WS-NP-RESULT         TO WS-SP-VAL-1
067300         MOVE WS-NP-RESULT-PRESENT TO WS-SP-VAL-1-PRESENT
067400         MOVE WS-SP-PART-2 TO WS-NP-INPUT
067500         PERFORM CD000-PARSE-SINGLE-NUMBER
067600         MOVE WS-NP-RESULT         TO WS-SP-VAL-2
067700         MOVE WS-NP-RESULT-PRESENT TO WS-SP-VAL-2-PRESENT
067800         PERFORM CE000-COMBINE-TWO-VALUES
067900         GO TO CC090-PARSE-SALARY-EXIT
068000     END-IF.
068100*
068200*  SINGLE VALUE - MIN = MAX = MEAN = THAT VALUE.
068300*
068400     MOVE WS-SP-TRIM-TEXT TO WS-NP-INPUT.
068500     PERFORM CD000-PARSE-SINGLE-NUMBER.
068600     IF WS-NP-RESULT-PRESENT = "Y"
068700         MOVE WS-NP-RESULT TO WS-SP-RESULT-MIN
068800                              WS-SP-RESULT-MAX
068900                              WS-SP-RESULT-MEAN
069000         MOVE "Y"          TO WS-SP-RESULT-MIN-PR
069100                              WS-SP-RESULT-MAX-PR
069200                              WS-SP-RESULT-MEAN-PR
069300     END-IF.
069400*
069500 CC010-SCAN-FOR-DASH.
069600     IF WS-SP-TRIM-TEXT (WS-SUB-IDX:1) = "-"
069700         MOVE WS-SUB-IDX TO WS-SP-DASH-POS
069800     END-IF.
069900*
070000 CC020-SCAN-FOR-SLASH.
070100     IF WS-SP-TRIM-TEXT (WS-SUB-IDX:1) = "/"
070200         MOVE WS-SUB-IDX TO WS-SP-SLASH-POS
070300     END-IF.
070400*
070500 CC090-PARSE-SALARY-EXIT.
070600     EXIT SECTION.
070700*
070800*****************************************************
070900*  CD000 - SALARY-PARSER, PARSE-SINGLE-NUMBER.      *
071000*  TURNS ONE TEXT VALUE INTO A PACKED AMOUNT - K/M   *
071100*  SUFFIXES, PARENTHESIS NEGATIVES, THOUSANDS        *
071200*  SEPARATORS AND EUROPEAN "50.000,00" STYLE ARE ALL *
071300*  HANDLED HERE, ALL BY HAND - NO INTRINSIC FUNCTION  *
071400*  IS AVAILABLE AT THIS SITE'S COMPILER LEVEL.        *
071500*****************************************************
071600*
071700 CD000-PARSE-SINGLE-NUMBER    SECTION.
071800*************************************
071900*
072000     MOVE "N" TO WS-NP-RESULT-PRESENT.
072100     MOVE ZERO TO WS-NP-RESULT.
072200     MOVE "N" TO WS-NP-NEGATIVE-SW WS-NP-EUROPEAN-SW.
072300     MOVE 1   TO WS-NP-MULTIPLIER.
072400*
072500     MOVE WS-NP-INPUT TO WS-GEN-TEXT.
072600     PERFORM ZZ050-TRIM-FIELD.
072700     MOVE WS-GEN-TEXT TO WS-NP-INPUT.
072800*
072900     IF WS-GEN-LEN = ZERO
073000         GO TO CD190-PARSE-SINGLE-EXIT
073100     END-IF.
073200*
073300     MOVE WS-NP-INPUT TO WS-GEN-TEXT.
073400     PERFORM ZZ070-UPPERCASE-FIELD.
073500     MOVE WS-GEN-TEXT TO WS-NP-INPUT.
073600*
073700*  KNOWN "EMPTY" WORDS TREATED AS NO VALUE AT ALL.
073800*
073900     IF WS-NP-INPUT (1:WS-GEN-LEN) = "NA"
074000             OR WS-NP-INPUT (1:WS-GEN-LEN) = "N/A"
074100             OR WS-NP-INPUT (1:WS-GEN-LEN) = "NONE"
074200             OR WS-NP-INPUT (1:WS-GEN-LEN) = "-"
074300         GO TO CD190-PARSE-SINGLE-EXIT
074400     END-IF.
074500*
074600*  PARENTHESISED VALUE - NEGATIVE, STRIP THE PARENS.
074700*
074800     IF WS-NP-INPUT (1:1) = "("
074900         MOVE "Y" TO WS-NP-NEGATIVE-SW
075000         PERFORM CD110-SHIFT-PAREN-CHAR
075100                 VARYING WS-NP-WORK-IDX FROM 1 BY 1
075200                 UNTIL WS-NP-WORK-IDX > 28
075300         MOVE WS-NP-CLEAN TO WS-NP-INPUT
075400     END-IF.
075500*
075600*  A BARE LEADING HYPHEN (NOT WRAPPED IN PARENTHESES) IS
075700*  ALSO A SIGN, NOT A DIGIT - SET THE SAME SWITCH THE
075800*  PARENTHESIS CASE USES.  A LEADING "+" NEEDS NO SWITCH,
075900*  THE RESULT IS SIGNED POSITIVE BY DEFAULT.
076000*
076100     IF WS-NP-NEGATIVE-SW = "N" AND WS-NP-INPUT (1:1) = "-"
076200         MOVE "Y" TO WS-NP-NEGATIVE-SW
076300     END-IF.
076400*
076500*  NAMED VERBIAGE PHRASES ARE BLANKED OUT AS WHOLE WORDS
076600*  BEFORE THE CHARACTER FILTER BELOW RUNS - "PER ANNUM" AND
076700*  "ANNUALLY" EACH END IN A LETTER "M" THAT THE FILTER WOULD
076800*  OTHERWISE KEEP (IT PASSES K AND M SO THE K/M SUFFIX TEST
076900*  FURTHER DOWN CAN SEE THEM), AND THAT SURVIVING "M" WOULD
077000*  THEN BE MISREAD AS A MILLIONS MULTIPLIER, TURNING
077100*  "50000 PER ANNUM" INTO 50 BILLION INSTEAD OF 50 THOUSAND.
077200*
077300     INSPECT WS-NP-INPUT REPLACING ALL "PER ANNUM" BY SPACES
077400                                   ALL "PER YEAR"  BY SPACES
077500                                   ALL "ANNUALLY"  BY SPACES
077600                                   ALL "/YR"       BY SPACES.
077700*
077800*  STRIP REMAINING VERBIAGE AND ANY CHARACTER THAT IS NOT A
077900*  DIGIT, DOT, COMMA, K OR M - THIS ALSO REMOVES CURRENCY
078000*  SYMBOLS AND THE SIGN JUST TESTED ABOVE, SINCE THOSE ARE
078100*  ALL MADE OF STRIPPED CHARACTERS.
078200*
078300     MOVE SPACES TO WS-NP-CLEAN.
078400     MOVE ZERO   TO WS-NP-CLEAN-LEN.
078500     PERFORM CD120-FILTER-ONE-CHAR
078600             VARYING WS-NP-WORK-IDX FROM 1 BY 1
078700             UNTIL WS-NP-WORK-IDX > 30.
078800*
078900     IF WS-NP-CLEAN-LEN = ZERO
079000         GO TO CD190-PARSE-SINGLE-EXIT
079100     END-IF.
079200*
079300*  TRAILING K OR M IS A MULTIPLIER, NOT A DIGIT.
079400*
079500     IF WS-NP-CLEAN (WS-NP-CLEAN-LEN:1) = "K"
079600         MOVE 1000 TO WS-NP-MULTIPLIER
079700         SUBTRACT 1 FROM WS-NP-CLEAN-LEN
079800     ELSE
079900         IF WS-NP-CLEAN (WS-NP-CLEAN-LEN:1) = "M"
080000             MOVE 1000000 TO WS-NP-MULTIPLIER
080100             SUBTRACT 1 FROM WS-NP-CLEAN-LEN
080200         END-IF
080300     END-IF.
080400*
080500     IF WS-NP-CLEAN-LEN = ZERO
080600         GO TO CD190-PARSE-SINGLE-EXIT
080700     END-IF.
080800*
080900*  LOCATE THE LAST DOT AND LAST COMMA TO DECIDE BETWEEN US
081000*  STYLE (1,200.50) AND EUROPEAN STYLE (1.200,50).
081100*
081200     MOVE ZERO TO WS-NP-LAST-DOT-POS WS-NP-LAST-COMMA-POS.
081300     PERFORM CD130-FIND-DOT-AND-COMMA
081400             VARYING WS-NP-WORK-IDX FROM 1 BY 1
081500             UNTIL WS-NP-WORK-IDX > WS-NP-CLEAN-LEN.
081600*
081700     IF WS-NP-LAST-DOT-POS NOT = ZERO
081800             AND WS-NP-LAST-COMMA-POS > WS-NP-LAST-DOT-POS
081900         MOVE "Y" TO WS-NP-EUROPEAN-SW
082000     END-IF.
082100*
082200*  REBUILD THE DIGITS, TREATING '.' AS A THOUSANDS SEPARATOR
082300*  AND ',' AS THE DECIMAL POINT WHEN EUROPEAN STYLE IS SET,
082400*  ELSE THE OTHER WAY ROUND (',' THOUSANDS, '.' DECIMAL).
082500*  A COMMA/DOT WITH NO OPPOSITE NUMBER PRESENT IS TREATED AS
082600*  A THOUSANDS SEPARATOR UNLESS IT IS THE LAST ONE FOUND AND
082700*  FOLLOWED BY 1 OR 2 DIGITS ONLY (THE FALLBACK RULE).
082800*
082900     MOVE SPACES TO WS-NP-INT-PART.
083000     MOVE ZERO TO WS-NP-INT-LEN.
083100     MOVE "00" TO WS-NP-DEC-PART.
083200     MOVE "N" TO WS-NP-DEC-DONE-SW.
083300*
083400*  STOPS AS SOON AS CD100-SPLIT-DECIMAL HAS CONSUMED THE
083500*  FRACTION DIGITS - THE DECIMAL POINT TESTED IS ALWAYS THE
083600*  LAST ONE IN THE STRING, SO THE 1-2 DIGITS AFTER IT ARE
083700*  THE FRACTION AND MUST NOT ALSO BE COUNTED INTO THE
083800*  INTEGER PART BY A FURTHER TRIP ROUND THIS LOOP.
083900*
084000     PERFORM CD140-REBUILD-ONE-CHAR
084100             VARYING WS-NP-WORK-IDX FROM 1 BY 1
084200             UNTIL WS-NP-WORK-IDX > WS-NP-CLEAN-LEN
084300                OR WS-NP-DEC-DONE-SW = "Y".
084400*
084500     IF WS-NP-INT-LEN = ZERO
084600         GO TO CD190-PARSE-SINGLE-EXIT
084700     END-IF.
084800*
084900*  ACCUMULATE THE INTEGER PART DIGIT BY DIGIT (NO NUMVAL
085000*  AVAILABLE) THEN ATTACH THE 2-DIGIT FRACTION AND THE
085100*  K/M MULTIPLIER.
085200*
085300     MOVE ZERO TO WS-NP-INT-VALUE.
085400     PERFORM CD150-ACCUMULATE-DIGIT
085500             VARYING WS-NP-WORK-IDX FROM 1 BY 1
085600             UNTIL WS-NP-WORK-IDX > WS-NP-INT-LEN.
085700*
085800     COMPUTE WS-NP-DEC-VALUE =
085900             WS-NP-INT-VALUE + (WS-NP-DEC-PART / 100).
086000     COMPUTE WS-NP-RESULT ROUNDED =
086100             WS-NP-DEC-VALUE * WS-NP-MULTIPLIER.
086200*
086300     IF WS-NP-NEGATIVE-SW = "Y"
086400         COMPUTE WS-NP-RESULT = WS-NP-RESULT * -1
086500     END-IF.
086600*
086700     MOVE "Y" TO WS-NP-RESULT-PRESENT.
086800*
086900 CD190-PARSE-SINGLE-EXIT.
087000     EXIT SECTION.
087100*
087200 CD100-SPLIT-DECIMAL.
087300*
087400*  THE CURRENT CHARACTER IS THE DECIMAL POINT - COPY UP TO
087500*  2 FOLLOWING DIGITS AS THE FRACTION AND STOP BUILDING THE
087600*  INTEGER PART.
087700*
087800     IF WS-NP-CLEAN-LEN >= WS-NP-WORK-IDX + 1
087900         MOVE WS-NP-CLEAN (WS-NP-WORK-IDX + 1:1)
088000                           TO WS-NP-DEC-PART (1:1)
088100     END-IF.
088200     IF WS-NP-CLEAN-LEN >= WS-NP-WORK-IDX + 2
088300         MOVE WS-NP-CLEAN (WS-NP-WORK-IDX + 2:1)
088400                           TO WS-NP-DEC-PART (2:1)
088500     END-IF.
088600     MOVE "Y" TO WS-NP-DEC-DONE-SW.
088700*
088800 CD110-SHIFT-PAREN-CHAR.
088900     MOVE WS-NP-INPUT (WS-NP-WORK-IDX + 1:1)
089000                       TO WS-NP-CLEAN (WS-NP-WORK-IDX:1).
089100*
089200 CD120-FILTER-ONE-CHAR.
089300     MOVE WS-NP-INPUT (WS-NP-WORK-IDX:1) TO WS-NP-CHAR.
089400     IF (WS-NP-CHAR >= "0" AND WS-NP-CHAR <= "9")
089500             OR WS-NP-CHAR = "." OR WS-NP-CHAR = ","
089600             OR WS-NP-CHAR = "K" OR WS-NP-CHAR = "M"
089700         ADD 1 TO WS-NP-CLEAN-LEN
089800         MOVE WS-NP-CHAR TO
089900              WS-NP-CLEAN (WS-NP-CLEAN-LEN:1)
090000     END-IF.
090100*
090200 CD130-FIND-DOT-AND-COMMA.
090300     IF WS-NP-CLEAN (WS-NP-WORK-IDX:1) = "."
090400         MOVE WS-NP-WORK-IDX TO WS-NP-LAST-DOT-POS
090500     END-IF.
090600     IF WS-NP-CLEAN (WS-NP-WORK-IDX:1) = ","
090700         MOVE WS-NP-WORK-IDX TO WS-NP-LAST-COMMA-POS
090800     END-IF.
090900*
091000 CD140-REBUILD-ONE-CHAR.
091100     MOVE WS-NP-CLEAN (WS-NP-WORK-IDX:1) TO WS-NP-CHAR.
091200     EVALUATE TRUE
091300         WHEN WS-NP-CHAR >= "0" AND WS-NP-CHAR <= "9"
091400             ADD 1 TO WS-NP-INT-LEN
091500             MOVE WS-NP-CHAR TO
091600                  WS-NP-INT-PART (WS-NP-INT-LEN:1)
091700         WHEN WS-NP-CHAR = "." AND WS-NP-EUROPEAN-SW = "Y"
091800             CONTINUE
091900         WHEN WS-NP-CHAR = "," AND WS-NP-EUROPEAN-SW = "N"
092000             CONTINUE
092100         WHEN WS-NP-CHAR = "." AND WS-NP-WORK-IDX
092200                  = WS-NP-LAST-DOT-POS
092300                  AND WS-NP-EUROPEAN-SW = "N"
092400             PERFORM CD100-SPLIT-DECIMAL
092500         WHEN WS-NP-CHAR = "," AND WS-NP-WORK-IDX
092600                  = WS-NP-LAST-COMMA-POS
092700                  AND WS-NP-EUROPEAN-SW = "Y"
092800             PERFORM CD100-SPLIT-DECIMAL
092900         WHEN OTHER
093000             CONTINUE
093100     END-EVALUATE.
093200*
093300 CD150-ACCUMULATE-DIGIT.
093400     MOVE WS-NP-INT-PART (WS-NP-WORK-IDX:1) TO WS-NP-DIGIT-VAL.
093500     COMPUTE WS-NP-INT-VALUE =
093600             (WS-NP-INT-VALUE * 10) + WS-NP-DIGIT-VAL.
093700*
093800*****************************************************
093900*  CE000 - SALARY-PARSER, COMBINE TWO PARSED VALUES  *
094000*  FROM A RANGE OR LIST INTO MIN/MAX/MEAN.           *
094100*****************************************************
094200*
094300 CE000-COMBINE-TWO-VALUES     SECTION.
094400*************************************
094500*
094600     MOVE ZERO TO WS-SP-PRESENT-COUNT.
094700     IF WS-SP-VAL-1-PRESENT = "Y"
094800         ADD 1 TO WS-SP-PRESENT-COUNT
094900     END-IF.
095000     IF WS-SP-VAL-2-PRESENT = "Y"
095100         ADD 1 TO WS-SP-PRESENT-COUNT
095200     END-IF.
095300*
095400     EVALUATE WS-SP-PRESENT-COUNT
095500         WHEN 0
095600             CONTINUE
095700         WHEN 1
095800             IF WS-SP-VAL-1-PRESENT = "Y"
095900                 MOVE WS-SP-VAL-1 TO WS-SP-RESULT-MIN
096000                                    WS-SP-RESULT-MAX
096100                                    WS-SP-RESULT-MEAN
096200             ELSE
096300                 MOVE WS-SP-VAL-2 TO WS-SP-RESULT-MIN
096400                                    WS-SP-RESULT-MAX
096500                                    WS-SP-RESULT-MEAN
096600             END-IF
096700             MOVE "Y" TO WS-SP-RESULT-MIN-PR
096800                         WS-SP-RESULT-MAX-PR
096900                         WS-SP-RESULT-MEAN-PR
097000         WHEN 2
097100             IF WS-SP-VAL-1 <= WS-SP-VAL-2
097200                 MOVE WS-SP-VAL-1 TO WS-SP-RESULT-MIN
097300                 MOVE WS-SP-VAL-2 TO WS-SP-RESULT-MAX
097400             ELSE
097500                 MOVE WS-SP-VAL-2 TO WS-SP-RESULT-MIN
097600                 MOVE WS-SP-VAL-1 TO WS-SP-RESULT-MAX
097700             END-IF
097800             COMPUTE WS-SP-RESULT-MEAN ROUNDED =
097900                     (WS-SP-RESULT-MIN + WS-SP-RESULT-MAX) / 2
098000             MOVE "Y" TO WS-SP-RESULT-MIN-PR
098100                         WS-SP-RESULT-MAX-PR
098200                         WS-SP-RESULT-MEAN-PR
098300     END-EVALUATE.
098400*
098500 CE090-EXIT.
098600     EXIT SECTION.
098700*
098800*****************************************************
098900*  DD000 - SALARY-PARSER, LAST-PASS COMPLETION.     *
099000*  RUNS ONCE PER RECORD AFTER ALL THREE SOURCE       *
099100*  FIELDS HAVE BEEN TRIED.                           *
099200*****************************************************
099300*
099400 DD000-LAST-PASS-COMPLETE     SECTION.
099500*************************************
099600*
099700     IF WT-MIN-PRESENT (WT-IDX) = "N"
099800             AND WT-MEAN-PRESENT (WT-IDX) = "Y"
099900         MOVE WT-MEAN-AMT (WT-IDX) TO WT-MIN-AMT (WT-IDX)
100000         MOVE "Y" TO WT-MIN-PRESENT (WT-IDX)
100100     END-IF.
100200*
100300     IF WT-MAX-PRESENT (WT-IDX) = "N"
100400             AND WT-MEAN-PRESENT (WT-IDX) = "Y"
100500         MOVE WT-MEAN-AMT (WT-IDX) TO WT-MAX-AMT (WT-IDX)
100600         MOVE "Y" TO WT-MAX-PRESENT (WT-IDX)
100700     END-IF.
100800*
100900     IF WT-MEAN-PRESENT (WT-IDX) = "N"
101000             AND WT-MIN-PRESENT (WT-IDX) = "Y"
101100             AND WT-MAX-PRESENT (WT-IDX) = "Y"
101200         COMPUTE WT-MEAN-AMT (WT-IDX) ROUNDED =
101300                 (WT-MIN-AMT (WT-IDX) + WT-MAX-AMT (WT-IDX)) / 2
101400         MOVE "Y" TO WT-MEAN-PRESENT (WT-IDX)
101500     END-IF.
101600*
101700 DD090-EXIT.
101800     EXIT SECTION.
101900*
102000*****************************************************
102100*  EE000 - BETWEEN-PASSES FILL STATISTICS.          *
102200*  BUILDS THE MIN/MAX SORT TABLES FROM THE NON-EMPTY *
102300*  POSTING TABLE ENTRIES, SORTS THEM (EE100/EE200)   *
102400*  AND DERIVES THE MEDIANS, PLUS THE MEAN AVERAGE.   *
102500*****************************************************
102600*
102700 EE000-COMPUTE-FILL-STATS     SECTION.
102800*************************************
102900*
103000     MOVE ZERO TO WS-MIN-SORT-COUNT WS-MAX-SORT-COUNT
103100                  WS-MEAN-SUM WS-MEAN-FILE-COUNT.
103200*
103300     PERFORM EE010-LOAD-SORT-TABLES
103400                          VARYING WT-IDX FROM 1 BY 1
103500                          UNTIL WT-IDX > WS-POSTING-COUNT.
103600*
103700     PERFORM EE100-SORT-MIN-VALUES.
103800     PERFORM EE200-SORT-MAX-VALUES.
103900*
104000     IF WS-MIN-SORT-COUNT > ZERO
104100         PERFORM EE300-MEDIAN-OF-MIN-TABLE
104200         MOVE "Y" TO WS-MIN-MEDIAN-PRESENT
104300     END-IF.
104400*
104500     IF WS-MAX-SORT-COUNT > ZERO
104600         PERFORM EE400-MEDIAN-OF-MAX-TABLE
104700         MOVE "Y" TO WS-MAX-MEDIAN-PRESENT
104800     END-IF.
104900*
105000     IF WS-MEAN-FILE-COUNT > ZERO
105100         COMPUTE WS-MEAN-AVERAGE ROUNDED =
105200                 WS-MEAN-SUM / WS-MEAN-FILE-COUNT
105300         MOVE "Y" TO WS-MEAN-AVG-PRESENT
105400     END-IF.
105500*
105600 EE090-COMPUTE-FILL-STATS-EXIT.
105700     EXIT SECTION.
105800*
105900 EE010-LOAD-SORT-TABLES.
106000     IF WT-MIN-IS-PRESENT (WT-IDX)
106100         ADD 1 TO WS-MIN-SORT-COUNT
106200         SET WS-MIN-SORT-IDX TO WS-MIN-SORT-COUNT
106300         MOVE WT-MIN-AMT (WT-IDX)
106400                          TO WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX)
106500     END-IF.
106600     IF WT-MAX-IS-PRESENT (WT-IDX)
106700         ADD 1 TO WS-MAX-SORT-COUNT
106800         SET WS-MAX-SORT-IDX TO WS-MAX-SORT-COUNT
106900         MOVE WT-MAX-AMT (WT-IDX)
107000                          TO WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX)
107100     END-IF.
107200     IF WT-MEAN-IS-PRESENT (WT-IDX)
107300         ADD WT-MEAN-AMT (WT-IDX) TO WS-MEAN-SUM
107400         ADD 1 TO WS-MEAN-FILE-COUNT
107500     END-IF.
107600*
107700*****************************************************
107800*  EE100/EE200 - IN-TABLE EXCHANGE SORT OF THE MIN   *
107900*  AND MAX VALUE TABLES - THE POSTING VOLUME IS SMALL*
108000*  ENOUGH THAT A SORT VERB / SCRATCH FILE IS NOT      *
108100*  WARRANTED FOR THIS STEP.                          *
108200*****************************************************
108300*
108400 EE100-SORT-MIN-VALUES        SECTION.
108500*************************************
108600*
108700     MOVE "Y" TO WS-SORT-SWAPPED-SW.
108800     PERFORM EE110-MIN-SORT-PASS
108900                          UNTIL WS-SORT-SWAPPED-SW = "N".
109000*
109100 EE100-EXIT.
109200     EXIT SECTION.
109300*
109400 EE110-MIN-SORT-PASS.
109500     MOVE "N" TO WS-SORT-SWAPPED-SW.
109600     PERFORM EE120-COMPARE-SWAP-MIN
109700             VARYING WS-SUB-IDX FROM 1 BY 1
109800             UNTIL WS-SUB-IDX > WS-MIN-SORT-COUNT - 1.
109900*
110000 EE120-COMPARE-SWAP-MIN.
110100     SET WS-MIN-SORT-IDX TO WS-SUB-IDX.
110200     IF WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX) >
110300             WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX + 1)
110400         MOVE WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX)
110500                              TO WS-SORT-SWAP
110600         MOVE WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX + 1)
110700                   TO WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX)
110800         MOVE WS-SORT-SWAP
110900                   TO WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX + 1)
111000         MOVE "Y" TO WS-SORT-SWAPPED-SW
111100     END-IF.
111200*
111300 EE200-SORT-MAX-VALUES        SECTION.
111400*************************************
111500*
111600     MOVE "Y" TO WS-SORT-SWAPPED-SW.
111700     PERFORM EE210-MAX-SORT-PASS
111800                          UNTIL WS-SORT-SWAPPED-SW = "N".
111900*
112000 EE200-EXIT.
112100     EXIT SECTION.
112200*
112300 EE210-MAX-SORT-PASS.
112400     MOVE "N" TO WS-SORT-SWAPPED-SW.
112500     PERFORM EE220-COMPARE-SWAP-MAX
112600             VARYING WS-SUB-IDX FROM 1 BY 1
112700             UNTIL WS-SUB-IDX > WS-MAX-SORT-COUNT - 1.
112800*
112900 EE220-COMPARE-SWAP-MAX.
113000     SET WS-MAX-SORT-IDX TO WS-SUB-IDX.
113100     IF WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX) >
113200             WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX + 1)
113300         MOVE WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX)
113400                              TO WS-SORT-SWAP
113500         MOVE WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX + 1)
113600                   TO WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX)
113700         MOVE WS-SORT-SWAP
113800                   TO WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX + 1)
113900         MOVE "Y" TO WS-SORT-SWAPPED-SW
114000     END-IF.
114100*
114200 EE300-MEDIAN-OF-MIN-TABLE.
114300     DIVIDE WS-MIN-SORT-COUNT BY 2 GIVING WS-MOD-QUOTIENT
114400                                  REMAINDER WS-MOD-REMAINDER.
114500     IF WS-MOD-REMAINDER = 1
114600         SET WS-MIN-SORT-IDX TO (WS-MIN-SORT-COUNT + 1) / 2
114700         MOVE WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX)
114800                                  TO WS-MIN-MEDIAN
114900     ELSE
115000         SET WS-MIN-SORT-IDX TO WS-MIN-SORT-COUNT / 2
115100         COMPUTE WS-MIN-MEDIAN ROUNDED =
115200             (WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX) +
115300              WS-MIN-SORT-ENTRY (WS-MIN-SORT-IDX + 1)) / 2
115400     END-IF.
115500*
115600 EE400-MEDIAN-OF-MAX-TABLE.
115700     DIVIDE WS-MAX-SORT-COUNT BY 2 GIVING WS-MOD-QUOTIENT
115800                                  REMAINDER WS-MOD-REMAINDER.
115900     IF WS-MOD-REMAINDER = 1
116000         SET WS-MAX-SORT-IDX TO (WS-MAX-SORT-COUNT + 1) / 2
116100         MOVE WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX)
116200                                  TO WS-MAX-MEDIAN
116300     ELSE
116400         SET WS-MAX-SORT-IDX TO WS-MAX-SORT-COUNT / 2
116500         COMPUTE WS-MAX-MEDIAN ROUNDED =
116600             (WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX) +
116700              WS-MAX-SORT-ENTRY (WS-MAX-SORT-IDX + 1)) / 2
116800     END-IF.
116900*
117000*****************************************************
117100*  FF000 - SALARY-PARSER, PASS 2 - FILL AND WRITE.  *
117200*  ONE ITERATION PER POSTING TABLE ENTRY - FILLS ANY *
117300*  STILL-EMPTY MIN/MAX/MEAN FROM EE000'S STATISTICS, *
117400*  ROUNDS TO WHOLE UNITS AND WRITES CLEAN-POSTINGS.  *
117500*****************************************************
117600*
117700 FF000-PASS2-FILL-LOOP        SECTION.
117800*************************************
117900*
118000     MOVE "N" TO WT-FILLED-FLAG (WT-IDX).
118100*
118200     IF WT-MIN-PRESENT (WT-IDX) = "N"
118300             AND WS-MIN-MEDIAN-PRESENT = "Y"
118400         MOVE WS-MIN-MEDIAN TO WT-MIN-AMT (WT-IDX)
118500         MOVE "Y" TO WT-FILLED-FLAG (WT-IDX)
118600     END-IF.
118700*
118800     IF WT-MAX-PRESENT (WT-IDX) = "N"
118900             AND WS-MAX-MEDIAN-PRESENT = "Y"
119000         MOVE WS-MAX-MEDIAN TO WT-MAX-AMT (WT-IDX)
119100         MOVE "Y" TO WT-FILLED-FLAG (WT-IDX)
119200     END-IF.
119300*
119400     IF WT-MEAN-PRESENT (WT-IDX) = "N"
119500             AND WS-MEAN-AVG-PRESENT = "Y"
119600         MOVE WS-MEAN-AVERAGE TO WT-MEAN-AMT (WT-IDX)
119700     END-IF.
119800*
119900     IF WT-FILLED-FLAG (WT-IDX) = "Y"
120000         ADD 1 TO WS-SALARY-FILLED-CNT
120100     END-IF.
120200*
120300     MOVE SPACES TO CLEAN-JOB-POSTING-RECORD.
120400     MOVE WT-ID (WT-IDX)           TO CJP-ID.
120500     MOVE WT-TITLE-CLEAN (WT-IDX)  TO CJP-TITLE-CLEAN.
120600     MOVE WT-CITY (WT-IDX)         TO CJP-CITY.
120700     MOVE WT-STATE (WT-IDX)        TO CJP-STATE.
120800     MOVE WT-COUNTRY (WT-IDX)      TO CJP-COUNTRY.
120900     MOVE WT-REMOTE-FLAG (WT-IDX)  TO CJP-REMOTE-FLAG.
121000     MOVE WT-LOC-MISSING (WT-IDX)  TO CJP-LOC-MISSING.
121100     MOVE WT-LOC-DISPLAY (WT-IDX)  TO CJP-LOC-DISPLAY.
121200*
121300     MOVE WT-MIN-AMT (WT-IDX) TO WS-SORT-SWAP.
121400     PERFORM FG000-ROUND-HALF-AWAY.
121500     MOVE WS-SORT-SWAP-INT TO CJP-MIN-SALARY.
121600*
121700     MOVE WT-MAX-AMT (WT-IDX) TO WS-SORT-SWAP.
121800     PERFORM FG000-ROUND-HALF-AWAY.
121900     MOVE WS-SORT-SWAP-INT TO CJP-MAX-SALARY.
122000*
122100     MOVE WT-MEAN-AMT (WT-IDX) TO WS-SORT-SWAP.
122200     PERFORM FG000-ROUND-HALF-AWAY.
122300     MOVE WS-SORT-SWAP-INT TO CJP-MEAN-SALARY.
122400*
122500     WRITE CLEAN-JOB-POSTING-RECORD.
122600     ADD 1 TO WS-RECORDS-WRITTEN.
122700*
122800 FF090-PASS2-EXIT.
122900     EXIT SECTION.
123000*
123100*****************************************************
123200*  FG000 - COMMERCIAL ROUNDING, HALF AWAY FROM ZERO. *
123300*  WS-SORT-SWAP IS USED AS A SPARE PACKED WORK FIELD *
123400*  ON INPUT AND OUTPUT TO AVOID A NEW 01 FOR ONE      *
123500*  MOVE-IN/MOVE-OUT UTILITY PARAGRAPH.  WS-SORT-SWAP-INT*
123600*  HOLDS THE WHOLE-UNIT RESULT - ROUNDED HAS TO LAND ON A*
123700*  FIELD WITH FEWER DECIMALS THAN THE SOURCE OR THERE IS*
123800*  NOTHING FOR IT TO ROUND AWAY.                        *
123900*****************************************************
124000*
124100 FG000-ROUND-HALF-AWAY        SECTION.
124200*************************************
124300*
124400     COMPUTE WS-SORT-SWAP-INT ROUNDED = WS-SORT-SWAP.
124500*
124600 FG090-EXIT.
124700     EXIT SECTION.
124800*
124900*****************************************************
125000*  GG000 - LOCATION-CLEANER.                        *
125100*  SPLITS THE RAW LOCATION TEXT INTO TOKENS ON COMMA,*
125200*  SLASH OR PIPE, PULLS OUT REMOTE/COUNTRY/STATE     *
125300*  TOKENS, LEAVES THE REST AS CITY AND BUILDS THE     *
125400*  NEVER-BLANK DISPLAY LABEL.                         *
125500*****************************************************
125600*
125700 GG000-CLEAN-LOCATION          SECTION.
125800***************************************
125900*
126000     MOVE SPACES TO WT-CITY (WT-IDX) WT-STATE (WT-IDX)
126100                    WT-COUNTRY (WT-IDX).
126200     MOVE "N" TO WT-REMOTE-FLAG (WT-IDX)
126300                 WT-LOC-MISSING (WT-IDX).
126400*
126500     MOVE RJP-LOCATION TO WS-GEN-TEXT.
126600     PERFORM ZZ050-TRIM-FIELD.
126700*
126800     IF WS-GEN-LEN = ZERO
126900         MOVE "Y" TO WT-LOC-MISSING (WT-IDX)
127000         ADD 1 TO WS-LOC-MISSING-CNT
127100         GO TO GG180-FILL-UNKNOWNS
127200     END-IF.
127300*
127400     MOVE RJP-LOCATION TO WS-LOC-INPUT.
127500     PERFORM ZZ000-TOKENIZE-FIELD.
127600*
127700     PERFORM GG010-FIND-REMOTE-TOKEN.
127800     PERFORM GG020-FIND-COUNTRY-TOKEN.
127900     PERFORM GG030-FIND-STATE-TOKEN.
128000     PERFORM GG040-BUILD-CITY-FROM-REMAINDER.
128100     PERFORM GG050-CITY-IS-A-COUNTRY-CHECK.
128200*
128300 GG180-FILL-UNKNOWNS.
128400     IF WT-CITY (WT-IDX) = SPACES
128500         MOVE "Unknown" TO WT-CITY (WT-IDX)
128600     END-IF.
128700     IF WT-STATE (WT-IDX) = SPACES
128800         MOVE "Unknown" TO WT-STATE (WT-IDX)
128900     END-IF.
129000     IF WT-REMOTE-FLAG (WT-IDX) = "Y"
129100         ADD 1 TO WS-REMOTE-CNT
129200     END-IF.
129300*
129400     PERFORM GG190-BUILD-DISPLAY-LABEL.
129500*
129600 GG090-CLEAN-LOCATION-EXIT.
129700     EXIT SECTION.
129800*
129900 GG010-FIND-REMOTE-TOKEN.
130000*
130100*  A TOKEN EXACTLY "REMOTE" (ANY CASE) SETS THE REMOTE FLAG
130200*  AND IS DROPPED FROM FURTHER PARSING.
130300*
130400     PERFORM GG015-TEST-ONE-REMOTE-TOKEN
130500             VARYING WS-LOC-TOK-IDX FROM 1 BY 1
130600             UNTIL WS-LOC-TOK-IDX > WS-LOC-TOKEN-COUNT.
130700*
130800 GG015-TEST-ONE-REMOTE-TOKEN.
130900     IF WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX) = "N"
131000         MOVE WS-LOC-TOKEN (WS-LOC-TOK-IDX)
131100                              TO WS-LOC-CANDIDATE
131200         MOVE WS-LOC-CANDIDATE TO WS-GEN-TEXT
131300         PERFORM ZZ070-UPPERCASE-FIELD
131400         MOVE WS-GEN-TEXT TO WS-LOC-CANDIDATE-UC
131500         IF WS-LOC-CANDIDATE-UC (1:WS-GEN-LEN) = "REMOTE"
131600                 AND WS-GEN-LEN = 6
131700             MOVE "Y" TO WT-REMOTE-FLAG (WT-IDX)
131800             MOVE "Y" TO WS-LOC-TOK-USED-FLAG
131900                                  (WS-LOC-TOK-IDX)
132000         END-IF
132100     END-IF.
132200*
132300 GG020-FIND-COUNTRY-TOKEN.
132400*
132500*  LAST UN-USED TOKEN, TESTED AGAINST THE COUNTRY MAP OR AS
132600*  A BARE 2-LETTER ALPHABETIC CODE.
132700*
132800     PERFORM GG900-FIND-LAST-UNUSED-TOKEN.
132900     IF WS-LOC-LAST-USED-TOK = ZERO
133000         GO TO GG020-EXIT
133100     END-IF.
133200*
133300     SET WS-LOC-TOK-IDX TO WS-LOC-LAST-USED-TOK.
133400     MOVE WS-LOC-TOKEN (WS-LOC-TOK-IDX) TO WS-GEN-TEXT.
133500     PERFORM ZZ070-UPPERCASE-FIELD.
133600     MOVE WS-GEN-TEXT TO WS-LOC-CANDIDATE-UC.
133700*
133800     MOVE "N" TO WS-LOC-MATCH-SW.
133900     PERFORM GG025-TEST-ONE-COUNTRY-MAP-ROW
134000             VARYING WS-LOC-MAP-IDX FROM 1 BY 1
134100             UNTIL WS-LOC-MAP-IDX > COUNTRY-MAP-COUNT
134200                OR WS-LOC-MATCH-SW = "Y".
134300*
134400     IF WS-LOC-MATCH-SW = "N" AND WS-GEN-LEN = 2
134500         IF WS-LOC-CANDIDATE-UC (1:1) ALPHABETIC-UPPER-ONLY
134600                 AND WS-LOC-CANDIDATE-UC (2:1)
134700                      ALPHABETIC-UPPER-ONLY
134800             MOVE WS-LOC-CANDIDATE-UC (1:2) TO WT-COUNTRY (WT-IDX)
134900             MOVE "Y" TO WS-LOC-MATCH-SW
135000         END-IF
135100     END-IF.
135200*
135300     IF WS-LOC-MATCH-SW = "Y"
135400         MOVE "Y" TO WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX)
135500     END-IF.
135600*
135700 GG020-EXIT.
135800     EXIT.
135900*
136000 GG025-TEST-ONE-COUNTRY-MAP-ROW.
136100     IF WS-LOC-CANDIDATE-UC (1:WS-GEN-LEN) =
136200             CM-NAME (WS-LOC-MAP-IDX) (1:WS-GEN-LEN)
136300             AND CM-NAME (WS-LOC-MAP-IDX) (WS-GEN-LEN + 1:1)
136400                  = SPACE
136500         MOVE CM-CODE (WS-LOC-MAP-IDX) TO WT-COUNTRY (WT-IDX)
136600         MOVE "Y" TO WS-LOC-MATCH-SW
136700     END-IF.
136800*
136900 GG030-FIND-STATE-TOKEN.
137000*
137100*  NEW LAST UN-USED TOKEN, TESTED AGAINST THE US STATE MAP
137200*  (FULL NAME) OR AS AN EXISTING 2-LETTER ABBREVIATION.
137300*
137400     PERFORM GG900-FIND-LAST-UNUSED-TOKEN.
137500     IF WS-LOC-LAST-USED-TOK = ZERO
137600         GO TO GG030-EXIT
137700     END-IF.
137800*
137900     SET WS-LOC-TOK-IDX TO WS-LOC-LAST-USED-TOK.
138000     MOVE WS-LOC-TOKEN (WS-LOC-TOK-IDX) TO WS-GEN-TEXT.
138100     PERFORM ZZ070-UPPERCASE-FIELD.
138200     MOVE WS-GEN-TEXT TO WS-LOC-CANDIDATE-UC.
138300*
138400     MOVE "N" TO WS-LOC-MATCH-SW.
138500     PERFORM GG035-TEST-ONE-STATE-MAP-ROW
138600             VARYING WS-LOC-MAP-IDX FROM 1 BY 1
138700             UNTIL WS-LOC-MAP-IDX > US-STATE-MAP-COUNT
138800                OR WS-LOC-MATCH-SW = "Y".
138900*
139000     IF WS-LOC-MATCH-SW = "Y"
139100         MOVE "Y" TO WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX)
139200     END-IF.
139300*
139400 GG030-EXIT.
139500     EXIT.
139600*
139700 GG035-TEST-ONE-STATE-MAP-ROW.
139800     IF WS-LOC-CANDIDATE-UC (1:WS-GEN-LEN) =
139900             SM-NAME (WS-LOC-MAP-IDX) (1:WS-GEN-LEN)
140000             AND SM-NAME (WS-LOC-MAP-IDX) (WS-GEN-LEN + 1:1)
140100                  = SPACE
140200         MOVE SM-ABBR (WS-LOC-MAP-IDX) TO WT-STATE (WT-IDX)
140300         MOVE "Y" TO WS-LOC-MATCH-SW
140400     ELSE
140500         IF WS-GEN-LEN = 2
140600                 AND WS-LOC-CANDIDATE-UC (1:2) =
140700                     SM-ABBR (WS-LOC-MAP-IDX)
140800             MOVE SM-ABBR (WS-LOC-MAP-IDX) TO
140900                                       WT-STATE (WT-IDX)
141000             MOVE "Y" TO WS-LOC-MATCH-SW
141100         END-IF
141200     END-IF.
141300*
141400 GG040-BUILD-CITY-FROM-REMAINDER.
141500*
141600*  ANY TOKENS STILL NOT USED, JOINED WITH ", ", FORM THE
141700*  CITY.
141800*
141900     MOVE SPACES TO WS-LOC-JOIN-TEXT.
142000     MOVE ZERO   TO WS-LOC-JOIN-LEN.
142100*
142200     PERFORM GG045-JOIN-ONE-CITY-TOKEN
142300             VARYING WS-LOC-TOK-IDX FROM 1 BY 1
142400             UNTIL WS-LOC-TOK-IDX > WS-LOC-TOKEN-COUNT.
142500*
142600     MOVE WS-LOC-JOIN-TEXT (1:30) TO WT-CITY (WT-IDX).
142700*
142800 GG045-JOIN-ONE-CITY-TOKEN.
142900     IF WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX) = "N"
143000         IF WS-LOC-JOIN-LEN > ZERO
143100             MOVE ", " TO
143200                  WS-LOC-JOIN-TEXT (WS-LOC-JOIN-LEN + 1:2)
143300             ADD 2 TO WS-LOC-JOIN-LEN
143400         END-IF
143500         MOVE WS-LOC-TOKEN (WS-LOC-TOK-IDX) TO WS-GEN-TEXT
143600         PERFORM ZZ050-TRIM-FIELD
143700         IF WS-GEN-LEN > ZERO
143800             MOVE WS-GEN-TEXT (1:WS-GEN-LEN) TO
143900                WS-LOC-JOIN-TEXT (WS-LOC-JOIN-LEN + 1:
144000                                  WS-GEN-LEN)
144100             ADD WS-GEN-LEN TO WS-LOC-JOIN-LEN
144200         END-IF
144300         MOVE "Y" TO WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX)
144400     END-IF.
144500*
144600 GG050-CITY-IS-A-COUNTRY-CHECK.
144700*
144800*  IF THE CITY TEXT IS ITSELF A COUNTRY NAME/CODE AND NO
144900*  COUNTRY WAS SET FROM THE TOKEN SCAN, MOVE IT ACROSS - THE
145000*  CITY TEXT ITSELF IS LEFT AS PARSED, ANALYTICS ASKED THAT
145100*  IT NOT BE BLANKED OUT.
145200*
145300     IF WT-COUNTRY (WT-IDX) = SPACES
145400         MOVE WT-CITY (WT-IDX) TO WS-GEN-TEXT
145500         PERFORM ZZ070-UPPERCASE-FIELD
145600         PERFORM GG055-TEST-ONE-CITY-COUNTRY-ROW
145700                 VARYING WS-LOC-MAP-IDX FROM 1 BY 1
145800                 UNTIL WS-LOC-MAP-IDX > COUNTRY-MAP-COUNT
145900                    OR WT-COUNTRY (WT-IDX) NOT = SPACES
146000     END-IF.
146100*
146200 GG055-TEST-ONE-CITY-COUNTRY-ROW.
146300     IF WS-GEN-TEXT (1:WS-GEN-LEN) =
146400             CM-NAME (WS-LOC-MAP-IDX) (1:WS-GEN-LEN)
146500             AND CM-NAME (WS-LOC-MAP-IDX)
146600                  (WS-GEN-LEN + 1:1) = SPACE
146700         MOVE CM-CODE (WS-LOC-MAP-IDX) TO
146800                                   WT-COUNTRY (WT-IDX)
146900     END-IF.
147000*
147100 GG900-FIND-LAST-UNUSED-TOKEN.
147200     MOVE ZERO TO WS-LOC-LAST-USED-TOK.
147300     PERFORM GG905-TEST-ONE-TOKEN-UNUSED
147400             VARYING WS-LOC-TOK-IDX FROM WS-LOC-TOKEN-COUNT
147500             BY -1 UNTIL WS-LOC-TOK-IDX < 1.
147600*
147700 GG905-TEST-ONE-TOKEN-UNUSED.
147800     IF WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX) = "N"
147900             AND WS-LOC-LAST-USED-TOK = ZERO
148000         SET WS-LOC-LAST-USED-TOK TO WS-LOC-TOK-IDX
148100     END-IF.
148200*
148300 GG190-BUILD-DISPLAY-LABEL.
148400*
148500*  DISPLAY LABEL - REMOTE WINS OUTRIGHT, ELSE CITY (IF NOT
148600*  UNKNOWN) PLUS STATE (IF NOT UNKNOWN), ELSE COUNTRY, ELSE
148700*  "UNKNOWN".  NEVER LEFT BLANK.
148800*
148900     MOVE SPACES TO WT-LOC-DISPLAY (WT-IDX).
149000*
149100     IF WT-REMOTE-FLAG (WT-IDX) = "Y"
149200         MOVE "Remote" TO WT-LOC-DISPLAY (WT-IDX)
149300         GO TO GG190-BUILD-DISPLAY-LABEL-EXIT
149400     END-IF.
149500*
149600     MOVE SPACES TO WS-LOC-JOIN-TEXT.
149700     MOVE ZERO TO WS-LOC-JOIN-LEN.
149800*
149900     IF WT-CITY (WT-IDX) NOT = "Unknown"
150000         MOVE WT-CITY (WT-IDX) TO WS-GEN-TEXT
150100         PERFORM ZZ050-TRIM-FIELD
150200         MOVE WS-GEN-TEXT (1:WS-GEN-LEN) TO WS-LOC-JOIN-TEXT
150300         MOVE WS-GEN-LEN TO WS-LOC-JOIN-LEN
150400     END-IF.
150500*
150600     IF WT-STATE (WT-IDX) NOT = "Unknown"
150700         IF WS-LOC-JOIN-LEN > ZERO
150800             MOVE ", " TO
150900                  WS-LOC-JOIN-TEXT (WS-LOC-JOIN-LEN + 1:2)
151000             ADD 2 TO WS-LOC-JOIN-LEN
151100         END-IF
151200         MOVE WT-STATE (WT-IDX) TO WS-GEN-TEXT
151300         PERFORM ZZ050-TRIM-FIELD
151400         MOVE WS-GEN-TEXT (1:WS-GEN-LEN) TO
151500              WS-LOC-JOIN-TEXT (WS-LOC-JOIN-LEN + 1:WS-GEN-LEN)
151600         ADD WS-GEN-LEN TO WS-LOC-JOIN-LEN
151700     END-IF.
151800*
151900     IF WS-LOC-JOIN-LEN > ZERO
152000         MOVE WS-LOC-JOIN-TEXT (1:40) TO WT-LOC-DISPLAY (WT-IDX)
152100     ELSE
152200         IF WT-COUNTRY (WT-IDX) NOT = SPACES
152300             MOVE WT-COUNTRY (WT-IDX) TO WT-LOC-DISPLAY (WT-IDX)
152400         ELSE
152500             MOVE "Unknown" TO WT-LOC-DISPLAY (WT-IDX)
152600         END-IF
152700     END-IF.
152800*
152900 GG190-BUILD-DISPLAY-LABEL-EXIT.
153000     EXIT.
153100*
153200*****************************************************
153300*  HH000 - TITLE-CLASSIFIER.                        *
153400*  SCANS THE RAW TITLE FOR A WHOLE-WORD MATCH AGAINST*
153500*  THE DATA KEYWORD LIST, THEN THE SOFTWARE KEYWORD   *
153600*  LIST, DEFAULTING UNMATCHED NON-BLANK TITLES TO     *
153700*  "Software Engineer" (COERCE-OTHER BEHAVIOUR).      *
153800*****************************************************
153900*
154000 HH000-CLASSIFY-TITLE          SECTION.
154100***************************************
154200*
154300     MOVE RJP-TITLE TO WS-GEN-TEXT.
154400     PERFORM ZZ050-TRIM-FIELD.
154500*
154600     IF WS-GEN-LEN = ZERO
154700         MOVE "Unknown" TO WT-TITLE-CLEAN (WT-IDX)
154800         ADD 1 TO WS-UNK-CNT
154900         GO TO HH090-CLASSIFY-TITLE-EXIT
155000     END-IF.
155100*
155200     MOVE RJP-TITLE TO WS-GEN-TEXT.
155300     PERFORM ZZ070-UPPERCASE-FIELD.
155400     MOVE WS-GEN-TEXT TO WS-TITLE-UC.
155500     MOVE WS-GEN-LEN  TO WS-TITLE-LEN.
155600*
155700     MOVE "N" TO WS-KW-MATCH-SW.
155800     PERFORM HH010-TEST-ONE-DATA-KEYWORD
155900             VARYING WS-KW-IDX FROM 1 BY 1
156000             UNTIL WS-KW-IDX > DATA-KEYWORD-COUNT
156100                OR WS-KW-MATCH-SW = "Y".
156200*
156300     IF WS-KW-MATCH-SW = "Y"
156400         MOVE "Data Scientist" TO WT-TITLE-CLEAN (WT-IDX)
156500         ADD 1 TO WS-DS-CNT
156600         GO TO HH090-CLASSIFY-TITLE-EXIT
156700     END-IF.
156800*
156900     PERFORM HH020-TEST-ONE-SOFTWARE-KEYWORD
157000             VARYING WS-KW-IDX FROM 1 BY 1
157100             UNTIL WS-KW-IDX > SOFTWARE-KEYWORD-COUNT
157200                OR WS-KW-MATCH-SW = "Y".
157300*
157400*  MATCHED SOFTWARE KEYWORD, OR NO MATCH AT ALL - BOTH
157500*  COERCE TO "Software Engineer", THE ANALYTICS TEAM'S AGREED
157600*  DEFAULT FOR ANY NON-BLANK TITLE THAT IS NOT DATA/ML WORK.
157700*
157800     MOVE "Software Engineer" TO WT-TITLE-CLEAN (WT-IDX).
157900     ADD 1 TO WS-SE-CNT.
158000*
158100 HH090-CLASSIFY-TITLE-EXIT.
158200     EXIT SECTION.
158300*
158400 HH010-TEST-ONE-DATA-KEYWORD.
158500     MOVE DKW-ENTRY (WS-KW-IDX) TO WS-KW-TEXT.
158600     PERFORM HH900-WHOLE-WORD-MATCH.
158700*
158800 HH020-TEST-ONE-SOFTWARE-KEYWORD.
158900     MOVE SKW-ENTRY (WS-KW-IDX) TO WS-KW-TEXT.
159000     PERFORM HH900-WHOLE-WORD-MATCH.
159100*
159200 HH900-WHOLE-WORD-MATCH.
159300*
159400*  LOOKS FOR WS-KW-TEXT INSIDE WS-TITLE-UC AS A WHOLE WORD -
159500*  THE CHARACTER BEFORE AND AFTER THE MATCH (IF ANY) MUST
159600*  NOT BE ALPHANUMERIC, SO "ML" MATCHES "SENIOR ML" BUT NOT
159700*  "HTML".
159800*
159900     MOVE ZERO TO WS-KW-FOUND-POS.
160000     PERFORM HH905-SCAN-KEYWORD-TRAILING-SPACE
160100             VARYING WS-KW-LEN FROM 22 BY -1
160200             UNTIL WS-KW-LEN = ZERO
160300                OR WS-KW-TEXT (WS-KW-LEN:1) NOT = SPACE.
160400*
160500     IF WS-KW-LEN = ZERO
160600         GO TO HH900-EXIT
160700     END-IF.
160800*
160900     INSPECT WS-TITLE-UC (1:WS-TITLE-LEN) TALLYING
161000             WS-KW-FOUND-POS
161100             FOR CHARACTERS BEFORE INITIAL
161200                 WS-KW-TEXT (1:WS-KW-LEN).
161300*
161400     IF WS-KW-FOUND-POS >= WS-TITLE-LEN
161500         MOVE ZERO TO WS-KW-FOUND-POS
161600         GO TO HH900-EXIT
161700     END-IF.
161800     ADD 1 TO WS-KW-FOUND-POS.
161900*
162000     IF WS-KW-FOUND-POS > 1
162100         IF WS-TITLE-UC (WS-KW-FOUND-POS - 1:1)
162200                 ALPHABETIC-UPPER-ONLY
162300                 OR WS-TITLE-UC (WS-KW-FOUND-POS - 1:1)
162400                    >= "0" AND
162500                    WS-TITLE-UC (WS-KW-FOUND-POS - 1:1) <= "9"
162600             GO TO HH900-EXIT
162700         END-IF
162800     END-IF.
162900*
163000     IF WS-KW-FOUND-POS + WS-KW-LEN <= WS-TITLE-LEN
163100         IF WS-TITLE-UC (WS-KW-FOUND-POS + WS-KW-LEN:1)
163200                 ALPHABETIC-UPPER-ONLY
163300                 OR (WS-TITLE-UC
163400                     (WS-KW-FOUND-POS + WS-KW-LEN:1) >= "0"
163500                 AND WS-TITLE-UC
163600                     (WS-KW-FOUND-POS + WS-KW-LEN:1) <= "9")
163700             GO TO HH900-EXIT
163800         END-IF
163900     END-IF.
164000*
164100     MOVE "Y" TO WS-KW-MATCH-SW.
164200*
164300 HH900-EXIT.
164400     EXIT.
164500*
164600 HH905-SCAN-KEYWORD-TRAILING-SPACE.
164700     CONTINUE.
164800*
164900*****************************************************
165000*  ZZ000 - GENERIC DELIMITER TOKENIZER, SHARED BY    *
165100*  GG000 (COMMA/SLASH/PIPE) - USES UNSTRING RATHER   *
165200*  THAN HAND-WRITTEN SCANNING SINCE THE DELIMITER SET *
165300*  IS FIXED AND SMALL.                                *
165400*****************************************************
165500*
165600 ZZ000-TOKENIZE-FIELD           SECTION.
165700***************************************
165800*
165900     MOVE ZERO TO WS-LOC-TOKEN-COUNT.
166000     MOVE SPACES TO WS-LOC-TOKENS WS-LOC-TOK-USED.
166100*
166200     UNSTRING WS-LOC-INPUT DELIMITED BY "," OR "/" OR "|"
166300         INTO WS-LOC-TOKEN (1) WS-LOC-TOKEN (2)
166400              WS-LOC-TOKEN (3) WS-LOC-TOKEN (4)
166500              WS-LOC-TOKEN (5) WS-LOC-TOKEN (6)
166600              WS-LOC-TOKEN (7) WS-LOC-TOKEN (8)
166700         TALLYING IN WS-LOC-TOKEN-COUNT.
166800*
166900     PERFORM ZZ010-TRIM-ONE-TOKEN
167000             VARYING WS-LOC-TOK-IDX FROM 1 BY 1
167100             UNTIL WS-LOC-TOK-IDX > WS-LOC-TOKEN-COUNT.
167200*
167300 ZZ000-EXIT.
167400     EXIT SECTION.
167500*
167600 ZZ010-TRIM-ONE-TOKEN.
167700     MOVE WS-LOC-TOKEN (WS-LOC-TOK-IDX) TO WS-GEN-TEXT.
167800     PERFORM ZZ050-TRIM-FIELD.
167900     MOVE WS-GEN-TEXT TO WS-LOC-TOKEN (WS-LOC-TOK-IDX).
168000     MOVE "N" TO WS-LOC-TOK-USED-FLAG (WS-LOC-TOK-IDX).
168100*
168200*****************************************************
168300*  ZZ050 - TRIM LEADING AND TRAILING SPACES FROM      *
168400*  WS-GEN-TEXT, SETTING WS-GEN-LEN TO THE RESULT'S    *
168500*  LENGTH - NO FUNCTION TRIM AVAILABLE.               *
168600*****************************************************
168700*
168800 ZZ050-TRIM-FIELD                SECTION.
168900*****************************************
169000*
169100     PERFORM ZZ055-SCAN-TRAILING-SPACE
169200             VARYING WS-GEN-SCAN-IDX FROM 60 BY -1
169300             UNTIL WS-GEN-SCAN-IDX = ZERO
169400                OR WS-GEN-TEXT (WS-GEN-SCAN-IDX:1) NOT = SPACE.
169500     MOVE WS-GEN-SCAN-IDX TO WS-GEN-LEN.
169600*
169700     IF WS-GEN-LEN = ZERO
169800         GO TO ZZ050-EXIT
169900     END-IF.
170000*
170100     PERFORM ZZ060-SCAN-LEADING-SPACE
170200             VARYING WS-SUB-IDX FROM 1 BY 1
170300             UNTIL WS-SUB-IDX > WS-GEN-LEN
170400                OR WS-GEN-TEXT (WS-SUB-IDX:1) NOT = SPACE.
170500*
170600     IF WS-SUB-IDX > 1
170700         MOVE WS-GEN-TEXT (WS-SUB-IDX:WS-GEN-LEN - WS-SUB-IDX
170800                                       + 1)
170900                           TO WS-GEN-TEXT
171000         COMPUTE WS-GEN-LEN = WS-GEN-LEN - WS-SUB-IDX + 1
171100     END-IF.
171200*
171300 ZZ050-EXIT.
171400     EXIT SECTION.
171500*
171600 ZZ055-SCAN-TRAILING-SPACE.
171700     CONTINUE.
171800*
171900 ZZ060-SCAN-LEADING-SPACE.
172000     CONTINUE.
172100*
172200*****************************************************
172300*  ZZ070 - FOLD WS-GEN-TEXT TO UPPER CASE VIA INSPECT *
172400*  CONVERTING - NO FUNCTION UPPER-CASE AVAILABLE.     *
172500*****************************************************
172600*
172700 ZZ070-UPPERCASE-FIELD           SECTION.
172800*****************************************
172900*
173000     INSPECT WS-GEN-TEXT CONVERTING
173100         "abcdefghijklmnopqrstuvwxyz" TO
173200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
173300*
173400 ZZ070-EXIT.
173500     EXIT SECTION.
173600*
173700*****************************************************
173800*  ZZ090 - REPORTS, THE RUN-SUMMARY PRINT LINES.     *
173900*  PLAIN WRITE-BASED PRINT LINES - A ONE-SHOT SUMMARY *
174000*  WITH NO CONTROL BREAKS DOES NOT WARRANT REPORT      *
174100*  WRITER (SEE ALSO THE VACATION REPORT).             *
174200*****************************************************
174300*
174400 ZZ090-WRITE-RUN-REPORT          SECTION.
174500*****************************************
174600*
174700     MOVE SPACES TO WS-RPT-LINE-TEXT.
174800     MOVE "JOB POSTINGS CLEANSING RUN SUMMARY" TO
174900          WS-RPT-HDG-TEXT.
175000     MOVE WS-RPT-LINE-TEXT TO JC-REPORT-LINE.
175100     WRITE JC-REPORT-LINE.
175200*
175300     MOVE SPACES TO WS-RPT-LINE-TEXT.
175400     WRITE JC-REPORT-LINE FROM WS-RPT-LINE-TEXT.
175500*
175600     MOVE "RECORDS READ:"        TO WS-RPT-LABEL.
175700     MOVE WS-RECORDS-READ        TO WS-RPT-VALUE.
175800     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
175900*
176000     MOVE "RECORDS WRITTEN:"     TO WS-RPT-LABEL.
176100     MOVE WS-RECORDS-WRITTEN     TO WS-RPT-VALUE.
176200     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
176300*
176400     MOVE "SALARY GAP-FILLED:"   TO WS-RPT-LABEL.
176500     MOVE WS-SALARY-FILLED-CNT   TO WS-RPT-VALUE.
176600     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
176700*
176800     MOVE "REMOTE POSTINGS:"     TO WS-RPT-LABEL.
176900     MOVE WS-REMOTE-CNT          TO WS-RPT-VALUE.
177000     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
177100*
177200     MOVE "LOCATION MISSING:"    TO WS-RPT-LABEL.
177300     MOVE WS-LOC-MISSING-CNT     TO WS-RPT-VALUE.
177400     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
177500*
177600     MOVE "DATA SCIENTIST:"      TO WS-RPT-LABEL.
177700     MOVE WS-DS-CNT              TO WS-RPT-VALUE.
177800     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
177900*
178000     MOVE "SOFTWARE ENGINEER:"   TO WS-RPT-LABEL.
178100     MOVE WS-SE-CNT              TO WS-RPT-VALUE.
178200     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
178300*
178400     MOVE "UNKNOWN TITLE:"       TO WS-RPT-LABEL.
178500     MOVE WS-UNK-CNT             TO WS-RPT-VALUE.
178600     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL.
178700*
178800     MOVE "MIN-SALARY MEDIAN:"   TO WS-RPT-LABEL2.
178900     MOVE WS-MIN-MEDIAN          TO WS-RPT-VALUE2.
179000     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL-LARGE.
179100*
179200     MOVE "MAX-SALARY MEDIAN:"   TO WS-RPT-LABEL2.
179300     MOVE WS-MAX-MEDIAN          TO WS-RPT-VALUE2.
179400     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL-LARGE.
179500*
179600     MOVE "MEAN-SALARY AVERAGE:" TO WS-RPT-LABEL2.
179700     MOVE WS-MEAN-AVERAGE        TO WS-RPT-VALUE2.
179800     WRITE JC-REPORT-LINE FROM WS-RPT-DETAIL-LARGE.
179900*
180000 ZZ099-WRITE-RUN-REPORT-EXIT.
180100     EXIT SECTION.
180200*
