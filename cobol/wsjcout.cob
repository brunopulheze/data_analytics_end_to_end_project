000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR CLEAN JOB POSTING FILE    *
000400*        (CLEANSED OUTPUT - FOR REPORTING)          *
000500*                                                   *
000600*****************************************************
000700*  FILE SIZE 160 BYTES.  LINE SEQUENTIAL TEXT.
000800*
000900*  SALARY FIELDS HERE ARE UNSIGNED WHOLE UNITS -
001000*  ALL ROUNDING AND SIGN HANDLING IS DONE AGAINST THE
001100*  PACKED S9(9)V99 WORKING FIELDS IN JCCLEAN BEFORE
001200*  THIS RECORD IS BUILT - SEE WS-POSTING-TABLE.
001300*
001400* 07/04/89 VBC - CREATED.
001500* 02/06/93 VBC - ADDED CJP-LOC-MISSING (ANALYTICS ASKED
001600*                FOR IT SEPARATE FROM THE DISPLAY LABEL
001700*                SO A BLANK ORIGINAL LOCATION IS STILL
001800*                VISIBLE AFTER THE "UNKNOWN" FILL).
001900*
002000 01  CLEAN-JOB-POSTING-RECORD.
002100     03  CJP-ID                PIC X(8).
002200     03  CJP-TITLE-CLEAN       PIC X(20).
002300     03  CJP-CITY              PIC X(30).
002400     03  CJP-STATE             PIC X(10).
002500     03  CJP-COUNTRY           PIC X(10).
002600     03  CJP-REMOTE-FLAG       PIC X.
002700     03  CJP-LOC-MISSING       PIC X.
002800     03  CJP-LOC-DISPLAY       PIC X(40).
002900     03  CJP-MIN-SALARY        PIC 9(9).
003000     03  CJP-MAX-SALARY        PIC 9(9).
003100     03  CJP-MEAN-SALARY       PIC 9(9).
003200     03  FILLER                PIC X(13).
003300*
