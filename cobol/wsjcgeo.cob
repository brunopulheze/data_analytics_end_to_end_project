000100*****************************************************
000200*                                                   *
000300*   LOCATION-CLEANER GEOGRAPHY TABLES               *
000400*                                                   *
000500*   COUNTRY-MAP-TABLE  - ALIAS TEXT -> ISO-ISH 2     *
000600*                        CHAR CODE USED BY THE       *
000700*                        PIPELINE (NOT TRUE ISO).    *
000800*   US-STATE-MAP-TABLE - FULL STATE NAME (OR DC       *
000900*                        ALIAS) -> USPS 2 CHAR        *
001000*                        ABBREVIATION.  A TOKEN       *
001100*                        ALREADY 2 CHARS IS TESTED    *
001200*                        AGAINST US-STATE-ABBR-CODE   *
001300*                        IN THE SAME ENTRY, NOT A     *
001400*                        SEPARATE TABLE.              *
001500*****************************************************
001600*
001700* 09/04/89 VBC - CREATED.
001800* 11/02/95 DWP - ADDED "ENGLAND" AS A UK ALIAS - SEEN
001900*                ON SEVERAL UK BOARD SCRAPES.
002000*
002100 01  COUNTRY-MAP-LITERALS.
002200     03  FILLER.
002300         05  FILLER        PIC X(24) VALUE "US".
002400         05  FILLER        PIC X(2)  VALUE "US".
002500     03  FILLER.
002600         05  FILLER        PIC X(24) VALUE "USA".
002700         05  FILLER        PIC X(2)  VALUE "US".
002800     03  FILLER.
002900         05  FILLER        PIC X(24) VALUE "UNITED STATES".
003000         05  FILLER        PIC X(2)  VALUE "US".
003100     03  FILLER.
003200         05  FILLER        PIC X(24) VALUE
003300                                 "UNITED STATES OF AMERICA".
003400         05  FILLER        PIC X(2)  VALUE "US".
003500     03  FILLER.
003600         05  FILLER        PIC X(24) VALUE "UK".
003700         05  FILLER        PIC X(2)  VALUE "UK".
003800     03  FILLER.
003900         05  FILLER        PIC X(24) VALUE "GB".
004000         05  FILLER        PIC X(2)  VALUE "UK".
004100     03  FILLER.
004200         05  FILLER        PIC X(24) VALUE "UNITED KINGDOM".
004300         05  FILLER        PIC X(2)  VALUE "UK".
004400     03  FILLER.
004500         05  FILLER        PIC X(24) VALUE "ENGLAND".
004600         05  FILLER        PIC X(2)  VALUE "UK".
004700     03  FILLER.
004800         05  FILLER        PIC X(24) VALUE "CANADA".
004900         05  FILLER        PIC X(2)  VALUE "CA".
005000     03  FILLER.
005100         05  FILLER        PIC X(24) VALUE "CA".
005200         05  FILLER        PIC X(2)  VALUE "CA".
005300     03  FILLER.
005400         05  FILLER        PIC X(24) VALUE "AUSTRALIA".
005500         05  FILLER        PIC X(2)  VALUE "AU".
005600     03  FILLER.
005700         05  FILLER        PIC X(24) VALUE "AU".
005800         05  FILLER        PIC X(2)  VALUE "AU".
005900     03  FILLER.
006000         05  FILLER        PIC X(24) VALUE "INDIA".
006100         05  FILLER        PIC X(2)  VALUE "IN".
006200     03  FILLER.
006300         05  FILLER        PIC X(24) VALUE "IN".
006400         05  FILLER        PIC X(2)  VALUE "IN".
006500*
006600 01  COUNTRY-MAP-TABLE REDEFINES COUNTRY-MAP-LITERALS.
006700     03  CM-ENTRY          OCCURS 14 TIMES.
006800         05  CM-NAME       PIC X(24).
006900         05  CM-CODE       PIC X(2).
007000*
007100 01  COUNTRY-MAP-COUNT     PIC 99 COMP VALUE 14.
007200*
007300*  US-STATE-MAP-TABLE - 50 STATES PLUS 3 DC ALIASES.
007400*
007500 01  US-STATE-MAP-LITERALS.
007600     03  FILLER.
007700         05  FILLER        PIC X(24) VALUE "ALABAMA".
007800         05  FILLER        PIC X(2)  VALUE "AL".
007900     03  FILLER.
008000         05  FILLER        PIC X(24) VALUE "ALASKA".
008100         05  FILLER        PIC X(2)  VALUE "AK".
008200     03  FILLER.
008300         05  FILLER        PIC X(24) VALUE "ARIZONA".
008400         05  FILLER        PIC X(2)  VALUE "AZ".
008500     03  FILLER.
008600         05  FILLER        PIC X(24) VALUE "ARKANSAS".
008700         05  FILLER        PIC X(2)  VALUE "AR".
008800     03  FILLER.
008900         05  FILLER        PIC X(24) VALUE "CALIFORNIA".
009000         05  FILLER        PIC X(2)  VALUE "CA".
009100     03  FILLER.
009200         05  FILLER        PIC X(24) VALUE "COLORADO".
009300         05  FILLER        PIC X(2)  VALUE "CO".
009400     03  FILLER.
009500         05  FILLER        PIC X(24) VALUE "CONNECTICUT".
009600         05  FILLER        PIC X(2)  VALUE "CT".
009700     03  FILLER.
009800         05  FILLER        PIC X(24) VALUE "DELAWARE".
009900         05  FILLER        PIC X(2)  VALUE "DE".
010000     03  FILLER.
010100         05  FILLER        PIC X(24) VALUE "FLORIDA".
010200         05  FILLER        PIC X(2)  VALUE "FL".
010300     03  FILLER.
010400         05  FILLER        PIC X(24) VALUE "GEORGIA".
010500         05  FILLER        PIC X(2)  VALUE "GA".
010600     03  FILLER.
010700         05  FILLER        PIC X(24) VALUE "HAWAII".
010800         05  FILLER        PIC X(2)  VALUE "HI".
010900     03  FILLER.
011000         05  FILLER        PIC X(24) VALUE "IDAHO".
011100         05  FILLER        PIC X(2)  VALUE "ID".
011200     03  FILLER.
011300         05  FILLER        PIC X(24) VALUE "ILLINOIS".
011400         05  FILLER        PIC X(2)  VALUE "IL".
011500     03  FILLER.
011600         05  FILLER        PIC X(24) VALUE "INDIANA".
011700         05  FILLER        PIC X(2)  VALUE "IN".
011800     03  FILLER.
011900         05  FILLER        PIC X(24) VALUE "IOWA".
012000         05  FILLER        PIC X(2)  VALUE "IA".
012100     03  FILLER.
012200         05  FILLER        PIC X(24) VALUE "KANSAS".
012300         05  FILLER        PIC X(2)  VALUE "KS".
012400     03  FILLER.
012500         05  FILLER        PIC X(24) VALUE "KENTUCKY".
012600         05  FILLER        PIC X(2)  VALUE "KY".
012700     03  FILLER.
012800         05  FILLER        PIC X(24) VALUE "LOUISIANA".
012900         05  FILLER        PIC X(2)  VALUE "LA".
013000     03  FILLER.
013100         05  FILLER        PIC X(24) VALUE "MAINE".
013200         05  FILLER        PIC X(2)  VALUE "ME".
013300     03  FILLER.
013400         05  FILLER        PIC X(24) VALUE "MARYLAND".
013500         05  FILLER        PIC X(2)  VALUE "MD".
013600     03  FILLER.
013700         05  FILLER        PIC X(24) VALUE "MASSACHUSETTS".
013800         05  FILLER        PIC X(2)  VALUE "MA".
013900     03  FILLER.
014000         05  FILLER        PIC X(24) VALUE "MICHIGAN".
014100         05  FILLER        PIC X(2)  VALUE "MI".
014200     03  FILLER.
014300         05  FILLER        PIC X(24) VALUE "MINNESOTA".
014400         05  FILLER        PIC X(2)  VALUE "MN".
014500     03  FILLER.
014600         05  FILLER        PIC X(24) VALUE "MISSISSIPPI".
014700         05  FILLER        PIC X(2)  VALUE "MS".
014800     03  FILLER.
014900         05  FILLER        PIC X(24) VALUE "MISSOURI".
015000         05  FILLER        PIC X(2)  VALUE "MO".
015100     03  FILLER.
015200         05  FILLER        PIC X(24) VALUE "MONTANA".
015300         05  FILLER        PIC X(2)  VALUE "MT".
015400     03  FILLER.
015500         05  FILLER        PIC X(24) VALUE "NEBRASKA".
015600         05  FILLER        PIC X(2)  VALUE "NE".
015700     03  FILLER.
015800         05  FILLER        PIC X(24) VALUE "NEVADA".
015900         05  FILLER        PIC X(2)  VALUE "NV".
016000     03  FILLER.
016100         05  FILLER        PIC X(24) VALUE "NEW HAMPSHIRE".
016200         05  FILLER        PIC X(2)  VALUE "NH".
016300     03  FILLER.
016400         05  FILLER        PIC X(24) VALUE "NEW JERSEY".
016500         05  FILLER        PIC X(2)  VALUE "NJ".
016600     03  FILLER.
016700         05  FILLER        PIC X(24) VALUE "NEW MEXICO".
016800         05  FILLER        PIC X(2)  VALUE "NM".
016900     03  FILLER.
017000         05  FILLER        PIC X(24) VALUE "NEW YORK".
017100         05  FILLER        PIC X(2)  VALUE "NY".
017200     03  FILLER.
017300         05  FILLER        PIC X(24) VALUE "NORTH CAROLINA".
017400         05  FILLER        PIC X(2)  VALUE "NC".
017500     03  FILLER.
017600         05  FILLER        PIC X(24) VALUE "NORTH DAKOTA".
017700         05  FILLER        PIC X(2)  VALUE "ND".
017800     03  FILLER.
017900         05  FILLER        PIC X(24) VALUE "OHIO".
018000         05  FILLER        PIC X(2)  VALUE "OH".
018100     03  FILLER.
018200         05  FILLER        PIC X(24) VALUE "OKLAHOMA".
018300         05  FILLER        PIC X(2)  VALUE "OK".
018400     03  FILLER.
018500         05  FILLER        PIC X(24) VALUE "OREGON".
018600         05  FILLER        PIC X(2)  VALUE "OR".
018700     03  FILLER.
018800         05  FILLER        PIC X(24) VALUE "PENNSYLVANIA".
018900         05  FILLER        PIC X(2)  VALUE "PA".
019000     03  FILLER.
019100         05  FILLER        PIC X(24) VALUE "RHODE ISLAND".
019200         05  FILLER        PIC X(2)  VALUE "RI".
019300     03  FILLER.
019400         05  FILLER        PIC X(24) VALUE "SOUTH CAROLINA".
019500         05  FILLER        PIC X(2)  VALUE "SC".
019600     03  FILLER.
019700         05  FILLER        PIC X(24) VALUE "SOUTH DAKOTA".
019800         05  FILLER        PIC X(2)  VALUE "SD".
019900     03  FILLER.
020000         05  FILLER        PIC X(24) VALUE "TENNESSEE".
020100         05  FILLER        PIC X(2)  VALUE "TN".
020200     03  FILLER.
020300         05  FILLER        PIC X(24) VALUE "TEXAS".
020400         05  FILLER        PIC X(2)  VALUE "TX".
020500     03  FILLER.
020600         05  FILLER        PIC X(24) VALUE "UTAH".
020700         05  FILLER        PIC X(2)  VALUE "UT".
020800     03  FILLER.
020900         05  FILLER        PIC X(24) VALUE "VERMONT".
021000         05  FILLER        PIC X(2)  VALUE "VT".
021100     03  FILLER.
021200         05  FILLER        PIC X(24) VALUE "VIRGINIA".
021300         05  FILLER        PIC X(2)  VALUE "VA".
021400     03  FILLER.
021500         05  FILLER        PIC X(24) VALUE "WASHINGTON".
021600         05  FILLER        PIC X(2)  VALUE "WA".
021700     03  FILLER.
021800         05  FILLER        PIC X(24) VALUE "WEST VIRGINIA".
021900         05  FILLER        PIC X(2)  VALUE "WV".
022000     03  FILLER.
022100         05  FILLER        PIC X(24) VALUE "WISCONSIN".
022200         05  FILLER        PIC X(2)  VALUE "WI".
022300     03  FILLER.
022400         05  FILLER        PIC X(24) VALUE "WYOMING".
022500         05  FILLER        PIC X(2)  VALUE "WY".
022600     03  FILLER.
022700         05  FILLER        PIC X(24) VALUE
022800                                 "DISTRICT OF COLUMBIA".
022900         05  FILLER        PIC X(2)  VALUE "DC".
023000     03  FILLER.
023100         05  FILLER        PIC X(24) VALUE "WASHINGTON DC".
023200         05  FILLER        PIC X(2)  VALUE "DC".
023300     03  FILLER.
023400         05  FILLER        PIC X(24) VALUE "DC".
023500         05  FILLER        PIC X(2)  VALUE "DC".
023600*
023700 01  US-STATE-MAP-TABLE REDEFINES US-STATE-MAP-LITERALS.
023800     03  SM-ENTRY          OCCURS 53 TIMES.
023900         05  SM-NAME       PIC X(24).
024000         05  SM-ABBR       PIC X(2).
024100*
024200 01  US-STATE-MAP-COUNT    PIC 99 COMP VALUE 53.
024300*
